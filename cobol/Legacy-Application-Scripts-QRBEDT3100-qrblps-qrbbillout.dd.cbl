000100*BO-BILL-REC -- THE CLEANED BILL-OUT RECORD BUILT BY QRBVAL100.
000200*FIELDS THAT FAIL AN EDIT ARE LEFT SPACES/ZERO -- SEE THE
000300*VM-MESSAGE-REC TRAIL FOR WHY A GIVEN FIELD CAME OUT BLANK.
000400 01  BO-BILL-REC.
000500     05  BO-VERSION                    PIC X(10).
000600     05  BO-CURRENCY                   PIC X(3).
000700     05  BO-AMOUNT                     PIC S9(09)V99 COMP-3.
000800     05  BO-AMOUNT-PRESENT             PIC X.
000900         88  BO-AMOUNT-IS-PRESENT      VALUE 'Y'.
001000     05  BO-ACCOUNT                    PIC X(21).
001100     05  BO-ACCOUNT-R REDEFINES BO-ACCOUNT.
001200         10  FILLER                     PIC X(4).
001300         10  BO-ACCT-IID-5              PIC X.
001400         10  BO-ACCT-IID-6              PIC X.
001500         10  FILLER                     PIC X(15).
001600     05  BO-REFERENCE                  PIC X(27).
001700     05  BO-UNSTRUCTURED-MESSAGE       PIC X(140).
001800     05  BO-BILL-INFORMATION           PIC X(140).
001900*--- CREDITOR ADDRESS (MANDATORY ON THE BILL) -------------------
002000     05  BO-CREDITOR.
002100         10  BO-CRED-ADDR-TYPE          PIC X(11).
002200             88  BO-CRED-IS-STRUCTURED  VALUE 'STRUCTURED '.
002300             88  BO-CRED-IS-COMBINED    VALUE 'COMBINED-EL'.
002400             88  BO-CRED-IS-CONFLICT    VALUE 'CONFLICTING'.
002500             88  BO-CRED-IS-UNDETERM    VALUE 'UNDETERMINE'.
002600         10  BO-CRED-NAME               PIC X(70).
002700         10  BO-CRED-ADDR-LINE-1        PIC X(70).
002800         10  BO-CRED-ADDR-LINE-2        PIC X(70).
002900         10  BO-CRED-STREET             PIC X(70).
003000         10  BO-CRED-HOUSE-NO           PIC X(16).
003100         10  BO-CRED-POSTAL-CODE        PIC X(16).
003200         10  BO-CRED-TOWN               PIC X(35).
003300         10  BO-CRED-COUNTRY-CODE       PIC XX.
003400*--- DEBTOR ADDRESS (OPTIONAL ON THE BILL) -----------------------
003500     05  BO-DEBTOR.
003600         10  BO-DEBT-ADDR-TYPE          PIC X(11).
003700             88  BO-DEBT-IS-STRUCTURED  VALUE 'STRUCTURED '.
003800             88  BO-DEBT-IS-COMBINED    VALUE 'COMBINED-EL'.
003900             88  BO-DEBT-IS-CONFLICT    VALUE 'CONFLICTING'.
004000             88  BO-DEBT-IS-UNDETERM    VALUE 'UNDETERMINE'.
004100         10  BO-DEBT-NAME               PIC X(70).
004200         10  BO-DEBT-ADDR-LINE-1        PIC X(70).
004300         10  BO-DEBT-ADDR-LINE-2        PIC X(70).
004400         10  BO-DEBT-STREET             PIC X(70).
004500         10  BO-DEBT-HOUSE-NO           PIC X(16).
004600         10  BO-DEBT-POSTAL-CODE        PIC X(16).
004700         10  BO-DEBT-TOWN               PIC X(35).
004800         10  BO-DEBT-COUNTRY-CODE       PIC XX.
004900*--- ALTERNATIVE PAYMENT SCHEME INSTRUCTIONS KEPT, 0-2 -----------
005000     05  BO-ALT-SCHEME-COUNT           PIC 9.
005100     05  BO-ALT-SCHEME OCCURS 2 TIMES.
005200         10  BO-ALT-SCHEME-NAME         PIC X(50).
005300         10  BO-ALT-INSTRUCTION         PIC X(100).
005400     05  FILLER                        PIC X(49).
