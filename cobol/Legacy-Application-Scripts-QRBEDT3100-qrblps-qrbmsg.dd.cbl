000100*VM-MESSAGE-REC -- ONE VALIDATION MESSAGE (ERROR OR WARNING)
000200*AGAINST A FIELD OF THE BILL CARRIED BY VM-BILL-SEQ.
000300 01  VM-MESSAGE-REC.
000400     05  VM-BILL-SEQ                   PIC 9(07).
000500     05  VM-MSG-TYPE                   PIC X(7).
000600         88  VM-MSG-IS-ERROR           VALUE 'ERROR'.
000700         88  VM-MSG-IS-WARNING         VALUE 'WARNING'.
000800     05  VM-MSG-FIELD                  PIC X(30).
000900     05  VM-MSG-KEY                    PIC X(40).
001000     05  VM-MSG-PARM                   PIC X(10).
001100     05  FILLER                        PIC X(20).
