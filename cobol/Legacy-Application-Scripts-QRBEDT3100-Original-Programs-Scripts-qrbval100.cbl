000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QRBVAL100.
000300 AUTHOR.         R HUTCHINS.
000400 INSTALLATION.   CNP - LOCKBOX/REMITTANCE SYSTEMS.
000500 DATE-WRITTEN.   03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.       CNP INTERNAL USE ONLY - NOT FOR RELEASE.
000800*
000900*****************************************************************
001000*                   C H A N G E   L O G                         *
001100*****************************************************************
001200*  DATE      BY   TICKET/REQ    DESCRIPTION                     *
001300*  --------  ---  ------------  -------------------------------- *
001400*  03/11/87  RH   CNP-0601      ORIGINAL CODING - EDITS THE SIX01/ CNP0601
001500*                               SIX02 BILL-PAY RECORD LAYOUT FOR
001600*                               THE NEW SWISS REMITTANCE FEED.
001700*  04/02/87  RH   CNP-0601      ADDED IBAN MOD-97 CHECK DIGIT      CNP0601
001800*                               ROUTINE - NO VENDOR ROUTINE ON
001900*                               SITE SO HAND-CODED PER THE ISO
002000*                               7064 ALGORITHM.
002100*  06/19/87  EJ   CNP-0644      ADDED CREDITOR/DEBTOR ADDRESS      CNP0644
002200*                               CLEAN-UP (STRUCTURED VS COMBINED
002300*                               STYLE) - SAME IDEA AS THE NAME/
002400*                               ADDRESS CLEAN-UP IN SETMB2000.
002500*  09/08/87  RH   CNP-0661      ADDED SWISS ESR MOD-10-RECURSIVE   CNP0661
002600*                               REFERENCE CHECK DIGIT FOR THE QR
002700*                               REFERENCE NUMBERS.
002800*  01/14/88  RH   CNP-0689      ADDED ISO 11649 (RF) CREDITOR      CNP0689
002900*                               REFERENCE EDIT FOR NON-QR-IBAN
003000*                               ACCOUNTS.
003100*  05/23/88  EJ   CNP-0703      ADDED ALTERNATIVE PAYMENT SCHEME   CNP0703
003200*                               TABLE EDIT - MAX 2 KEPT, OVERFLOW
003300*                               FLAGGED.
003400*  11/02/88  RH   CNP-0720      CONTROL REPORT ADDED PER AUDIT -   CNP0720
003500*                               COUNTS OF READ/VALID/INVALID BILLS
003600*                               AND WARNING/ERROR MESSAGE TOTALS.
003700*  02/27/89  RH   CNP-0741      FIX - COUNTRY CODE WAS NOT BEING   CNP0741
003800*                               UPPER-CASED BEFORE THE 2-CHAR
003900*                               ALPHANUMERIC TEST.  GOOD CATCH BY
004000*                               QA ON THE LIECHTENSTEIN BATCH.
004100*  08/15/90  EJ   CNP-0775      FIX - CONFLICTING ADDRESS TYPE WAS CNP0775
004200*                               NOT EMITTING ONE MESSAGE PER
004300*                               POPULATED SUBFIELD, ONLY ONE FOR
004400*                               THE WHOLE ADDRESS.  REWORKED.
004500*  03/04/92  RH   CNP-0811      UNSTRUCTURED MESSAGE AND BILL      CNP0811
004600*                               INFORMATION LENGTH EDITS SPLIT OUT
004700*                               OF THE MAIN EDIT LOOP FOR CLARITY.
004800*  10/30/95  DK   CNP-0858      REVIEWED FOR YEAR 2000 - RUN DATE  CNP0858
004900*                               ON CONTROL REPORT IS DISPLAY ONLY,
005000*                               NO STORED DATE ARITHMETIC IN THIS
005100*                               PROGRAM.  NO CHANGE REQUIRED.
005200*  01/11/99  DK   CNP-Y2K-014   Y2K CERTIFICATION PASS - CONFIRMEDCNPY2K14
005300*                               NO 2-DIGIT YEAR STORAGE IN THIS
005400*                               PROGRAM (WS-RUN-YY IS DISPLAY-ONLY
005500*                               ON THE CONTROL REPORT TITLE LINE).
005600*  07/19/01  PB   CNP-0902      ADDED EUR AS A VALID CURRENCY      CNP0902
005700*                               ALONGSIDE CHF PER EURO REMITTANCE
005800*                               PROJECT.
005900*  04/02/04  PB   CNP-0944      ADDED FIELD_CLIPPED WARNING TEXT   CNP0944
006000*                               PARM (MAX LENGTH) TO THE MESSAGE
006100*                               RECORD FOR THE HELP DESK.
006200*  09/14/09  LT   CNP-1017      MINOR - RENAMED A FEW WORKING      CNP1017
006300*                               STORAGE FIELDS FOR THE NEW EDT3100
006400*                               JOB STREAM NAMING STANDARD.
006500*****************************************************************
006600*
006700*    THIS PROGRAM EDITS ONE "QR-BILL" REMITTANCE RECORD AT A TIME
006800*    AGAINST THE SWISS QR-BILL PAYMENT STANDARD RULES CNP AGREED
006900*    TO SUPPORT UNDER THE EURO/SWISS REMITTANCE PROJECT.  FOR
007000*    EACH BILL RECORD READ FROM BI-PATH IT BUILDS A CLEANED BILL
007100*    RECORD ON BO-PATH, WRITES ONE VALIDATION-MESSAGE RECORD TO
007200*    MO-PATH FOR EACH RULE VIOLATION (ERROR OR WARNING), AND AT
007300*    END OF RUN PRINTS A CONTROL REPORT OF RUN TOTALS TO CR-PATH.
007400*    THERE IS NO SORT AND NO CONTROL-BREAK PROCESSING - EVERY
007500*    BILL RECORD STANDS ON ITS OWN.
007600*
007700 ENVIRONMENT DIVISION.
007800*
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     CONSOLE IS CRT
008200     C01 IS TOP-OF-FORM
008300     UPSI-0 ON  STATUS IS QRB-TEST-RUN-SW
008400     UPSI-0 OFF STATUS IS QRB-PROD-RUN-SW.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700* /users/public/bills.in
008800     SELECT BILL-IN-FILE  ASSIGN TO DYNAMIC BI-PATH
008900            ORGANIZATION RECORD SEQUENTIAL.
009000* /users/public/out/bills.out
009100     SELECT BILL-OUT-FILE ASSIGN TO DYNAMIC BO-PATH
009200            ORGANIZATION RECORD SEQUENTIAL.
009300* /users/public/out/msgs.out
009400     SELECT MSG-OUT-FILE  ASSIGN TO DYNAMIC MO-PATH
009500            ORGANIZATION RECORD SEQUENTIAL.
009600* /users/public/out/qredt3100.rpt
009700     SELECT CTL-RPT-FILE  ASSIGN TO DYNAMIC CR-PATH
009800            ORGANIZATION RECORD SEQUENTIAL.
009900*
010000 DATA DIVISION.
010100*
010200 FILE SECTION.
010300*
010400 FD  BILL-IN-FILE
010500     RECORD CONTAINS 1924 CHARACTERS
010600     LABEL RECORDS ARE STANDARD
010700     DATA RECORD IS BILL-IN-REC.
010800 01  BILL-IN-REC                 PIC X(1924).
010900*
011000 FD  BILL-OUT-FILE
011100     RECORD CONTAINS 1418 CHARACTERS
011200     DATA RECORD IS BILL-OUT-REC.
011300 01  BILL-OUT-REC                PIC X(1418).
011400*
011500 FD  MSG-OUT-FILE
011600     RECORD CONTAINS 114 CHARACTERS
011700     DATA RECORD IS MSG-OUT-REC.
011800 01  MSG-OUT-REC                 PIC X(114).
011900*
012000 FD  CTL-RPT-FILE
012100     RECORD CONTAINS 132 CHARACTERS
012200     DATA RECORD IS CTL-RPT-REC.
012300 01  CTL-RPT-REC                 PIC X(132).
012400*
012500 WORKING-STORAGE SECTION.
012600*
012700* THE BILL-IN / WORK RECORD AND THE CLEANED BILL-OUT RECORD EACH
012800* LIVE IN THEIR OWN COPYBOOK - SAME IDEA AS MB1100/MB-REC IN
012900* SETMB2000.CBL, ONE LAYOUT FOR WHAT CAME IN, ONE FOR WHAT GOES
013000* OUT, MOVED FIELD BY FIELD BY THE EDIT PARAGRAPHS BELOW.
013100*
013200     COPY '/users/devel/qrbbillin.cbl'.
013300*
013400     COPY '/users/devel/qrbbillout.dd.cbl'.
013500*
013600     COPY '/users/devel/qrbmsg.dd.cbl'.
013700*
013800 01  VARIABLES.
013900     05  BI-PATH.
014000         10  FILLER              PIC X(14)
014100             VALUE '/users/public/'.
014200         10  BI-NAME             PIC X(64).
014300     05  BO-PATH.
014400         10  FILLER              PIC X(14)
014500             VALUE '/users/public/'.
014600         10  BO-NAME             PIC X(64).
014700     05  MO-PATH.
014800         10  FILLER              PIC X(14)
014900             VALUE '/users/public/'.
015000         10  MO-NAME             PIC X(64).
015100     05  CR-PATH.
015200         10  FILLER              PIC X(14)
015300             VALUE '/users/public/'.
015400         10  CR-NAME             PIC X(64).
015500     05  WS-COMMAND-LINE         PIC X(200).
015600     05  WS-JOB                  PIC X(7).
015700*
015800 01  WS-SWITCHES.
015900     05  EOF-SW                  PIC 9         COMP VALUE 0.
016000         88  NO-MORE-BILLS                     VALUE 1.
016100     05  WS-ADDR-MANDATORY-SW    PIC X         VALUE 'N'.
016200         88  WS-ADDR-IS-MANDATORY               VALUE 'Y'.
016300     05  WS-ADDR-ALL-EMPTY-SW    PIC X         VALUE 'N'.
016400         88  WS-ADDR-ALL-EMPTY                  VALUE 'Y'.
016500     05  WS-ACCOUNT-VALID-SW     PIC X         VALUE 'N'.
016600         88  WS-ACCOUNT-IS-VALID                VALUE 'Y'.
016700     05  WS-IS-QR-IBAN-SW        PIC X         VALUE 'N'.
016800         88  WS-IS-QR-IBAN                      VALUE 'Y'.
016900     05  WS-CHAR-FOUND-SW        PIC X         VALUE 'N'.
017000         88  WS-CHAR-IS-VALID                   VALUE 'Y'.
017100     05  WS-CS-REPLACED-SW       PIC X         VALUE 'N'.
017200         88  WS-CS-WAS-REPLACED                 VALUE 'Y'.
017300     05  WS-HAS-STRUCTURED-SW    PIC X         VALUE 'N'.
017400         88  WS-HAS-STRUCTURED                  VALUE 'Y'.
017500     05  WS-HAS-COMBINED-SW      PIC X         VALUE 'N'.
017600         88  WS-HAS-COMBINED                    VALUE 'Y'.
017700     05  WS-ALT-OVERFLOW-SW      PIC X         VALUE 'N'.
017800         88  WS-ALT-HAS-OVERFLOW                VALUE 'Y'.
017850     05  FILLER                  PIC X(04).
017900*
018000 01  WS-CONTROL-TOTALS.
018100     05  CT-RECORDS-READ         PIC S9(07)    COMP VALUE 0.
018200     05  CT-RECORDS-VALID        PIC S9(07)    COMP VALUE 0.
018300     05  CT-RECORDS-INVALID      PIC S9(07)    COMP VALUE 0.
018400     05  CT-WARNINGS             PIC S9(07)    COMP VALUE 0.
018500     05  CT-ERRORS               PIC S9(07)    COMP VALUE 0.
018600     05  WS-REC-ERROR-CT         PIC S9(04)    COMP VALUE 0.
018700     05  WS-REC-WARNING-CT       PIC S9(04)    COMP VALUE 0.
018750     05  FILLER                  PIC X(04).
018800*
018900 01  WS-GENERIC-SUBSCRIPTS.
019000     05  WS-SUB-I                PIC S9(04)    COMP VALUE 0.
019100     05  WS-SUB-J                PIC S9(04)    COMP VALUE 0.
019200     05  WS-SUB-K                PIC S9(04)    COMP VALUE 0.
019250     05  FILLER                  PIC X(04).
019300*
019400* --- GENERIC TRIM-BOTH-ENDS WORK AREA, REUSED BY EVERY FIELD ---
019500 01  WS-TRIM-WORK.
019600     05  WS-TRIM-IN              PIC X(200).
019700     05  WS-TRIM-OUT             PIC X(200).
019800     05  WS-TRIM-OUT-LEN         PIC S9(04)    COMP VALUE 0.
019900     05  WS-TRIM-FIRST           PIC S9(04)    COMP VALUE 0.
020000     05  WS-TRIM-LAST            PIC S9(04)    COMP VALUE 0.
020050     05  FILLER                  PIC X(04).
020100*
020200* --- GENERIC STRIP-ALL-WHITESPACE WORK AREA (ACCOUNT/REFERENCE) -
020300 01  WS-STRIP-WORK.
020400     05  WS-STRIP-IN             PIC X(40).
020500     05  WS-STRIP-IN-LEN         PIC S9(04)    COMP VALUE 0.
020600     05  WS-STRIP-OUT            PIC X(40).
020700     05  WS-STRIP-OUT-LEN        PIC S9(04)    COMP VALUE 0.
020750     05  FILLER                  PIC X(04).
020800*
020900* --- GENERIC TRUNCATE-TO-MAX-LENGTH WORK AREA -------------------
021000 01  WS-TRUNC-WORK.
021100     05  WS-TRUNC-IN             PIC X(200).
021200     05  WS-TRUNC-OUT            PIC X(200).
021300     05  WS-TRUNC-LEN            PIC S9(04)    COMP VALUE 0.
021400     05  WS-TRUNC-MAX            PIC S9(04)    COMP VALUE 0.
021500     05  WS-TRUNC-FIELDPATH      PIC X(30).
021600     05  WS-TRUNC-PARM           PIC X(10).
021650     05  FILLER                  PIC X(04).
021700*
021800* --- CHARACTER-SET CLEAN-UP WORK AREA (ADDRESS SUBFIELDS) -------
021900 01  WS-CS-WORK.
022000     05  WS-CS-FIELD             PIC X(100).
022100     05  WS-CS-LEN               PIC S9(04)    COMP VALUE 0.
022200     05  WS-CS-FIELDPATH         PIC X(30).
022300     05  WS-CS-CHAR              PIC X.
022350     05  FILLER                  PIC X(04).
022400*
022500* --- UPPER/LOWER CASE CONVERSION TABLES - NO FUNCTION UPPER-CASE
022600*     ON THIS COMPILER, SO WE USE INSPECT ... CONVERTING. --------
022700 01  WS-CASE-CONSTANTS.
022800     05  WS-LOWER-ALPHA          PIC X(26)
022900         VALUE 'abcdefghijklmnopqrstuvwxyz'.
023000     05  WS-UPPER-ALPHA          PIC X(26)
023100         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023150     05  FILLER                  PIC X(04).
023200*
023300* --- PERMITTED QR-BILL CHARACTER SET (ADDRESS CLEAN-UP) ---------
023400 01  WS-CHARSET-CONSTANTS.
023500     05  WS-VALID-CHARS          PIC X(72) VALUE
023550         'ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789 '
023580-       '.,-'':/&()'.
023700     05  WS-VALID-CHARS-R REDEFINES WS-VALID-CHARS.
023800         10  WS-VALID-CHAR OCCURS 72 TIMES PIC X.
023900*
024000* --- PLAIN A-Z TABLE FOR THE MOD-97 LETTER-TO-NUMBER MAP --------
024100 01  WS-ALPHA-CONSTANTS.
024200     05  WS-ALPHA-CHARS          PIC X(26)
024300         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024400     05  WS-ALPHA-CHARS-R REDEFINES WS-ALPHA-CHARS.
024500         10  WS-ALPHA-CHAR OCCURS 26 TIMES PIC X.
024600*
024700* --- ISO 7064 MOD-97-10 CHECK DIGIT ENGINE (IBAN / ISO 11649) ---
024800 01  WS-MOD97-WORK.
024900     05  WS-MOD97-STRING         PIC X(40).
025000     05  WS-MOD97-LEN            PIC S9(04)    COMP VALUE 0.
025100     05  WS-MOD97-I              PIC S9(04)    COMP VALUE 0.
025200     05  WS-MOD97-CHAR           PIC X.
025300     05  WS-MOD97-DIGIT          PIC 9         COMP VALUE 0.
025400     05  WS-MOD97-LETTER-VAL     PIC 9(02)     COMP VALUE 0.
025500     05  WS-MOD97-TENS           PIC 9         COMP VALUE 0.
025600     05  WS-MOD97-ONES           PIC 9         COMP VALUE 0.
025700     05  WS-MOD97-REM            PIC 9(04)     COMP VALUE 0.
025800     05  WS-MOD97-TEMP           PIC 9(04)     COMP VALUE 0.
025900     05  WS-MOD97-QUOT           PIC 9(02)     COMP VALUE 0.
026000     05  WS-MOD97-VALID-SW       PIC X         VALUE 'N'.
026100         88  WS-MOD97-IS-VALID                 VALUE 'Y'.
026150     05  FILLER                  PIC X(04).
026200*
026300* --- REARRANGE-FIRST-4-TO-END WORK AREA (IBAN/ISO 11649) --------
026400 01  WS-REARRANGE-WORK.
026500     05  WS-REARR-IN             PIC X(40).
026600     05  WS-REARR-LEN            PIC S9(04)    COMP VALUE 0.
026650     05  FILLER                  PIC X(04).
026700*
026800* --- SWISS ESR/QR MOD-10-RECURSIVE CHECK DIGIT TABLE ------------
026900*     STANDARD SWISS PTT/POSTFINANCE TRANSITION TABLE - CARRIED
027000*     HERE AS A 10 X 10 TABLE OF DIGIT CHARACTERS, ONE ROW PER
027100*     CARRY VALUE 0-9, ONE COLUMN PER INPUT DIGIT 0-9.
027200 01  WS-MOD10-TABLE-CONSTANTS.
027300     05  WS-MOD10-TABLE.
027400         10  FILLER              PIC X(10) VALUE '0946827135'.
027500         10  FILLER              PIC X(10) VALUE '9468271350'.
027600         10  FILLER              PIC X(10) VALUE '4682713509'.
027700         10  FILLER              PIC X(10) VALUE '6827135094'.
027800         10  FILLER              PIC X(10) VALUE '8271350946'.
027900         10  FILLER              PIC X(10) VALUE '2713509468'.
028000         10  FILLER              PIC X(10) VALUE '7135094682'.
028100         10  FILLER              PIC X(10) VALUE '1350946827'.
028200         10  FILLER              PIC X(10) VALUE '3509468271'.
028300         10  FILLER              PIC X(10) VALUE '5094682713'.
028400     05  WS-MOD10-TABLE-R REDEFINES WS-MOD10-TABLE.
028500         10  WS-MOD10-ROW OCCURS 10 TIMES.
028600             15  WS-MOD10-COL OCCURS 10 TIMES PIC X.
028700*
028800 01  WS-MOD10-WORK.
028900     05  WS-MOD10-CARRY          PIC 9         COMP VALUE 0.
029000     05  WS-MOD10-NEWCARRY       PIC 9         COMP VALUE 0.
029100     05  WS-MOD10-ROWIDX         PIC 9(02)     COMP VALUE 0.
029200     05  WS-MOD10-COLIDX         PIC 9(02)     COMP VALUE 0.
029300     05  WS-MOD10-DIGIT-N        PIC 9         COMP VALUE 0.
029400     05  WS-MOD10-CHECKDIGIT     PIC 9         COMP VALUE 0.
029500     05  WS-QR-REF-27            PIC X(27).
029600     05  WS-QR-REF-VALID-SW      PIC X         VALUE 'N'.
029700         88  WS-QR-REF-IS-VALID                VALUE 'Y'.
029750     05  FILLER                  PIC X(04).
029800*
029900* --- CREDITOR/DEBTOR ADDRESS COMMON WORK AREA - ONE AREA, USED
030000*     TWICE, SAME WAY WS-PYMMDD IS LOADED AND RE-LOADED FOR EVERY
030100*     DATE FIELD CONVERTED IN SETMB2000. -----------------------
030200 01  WS-ADDR-WORK.
030300     05  WS-ADDR-FIELD-NAME      PIC X(8).
030400     05  WS-ADDR-TYPE            PIC X(11).
030500         88  WK-ADDR-STRUCTURED                VALUE 'STRUCTURED '.
030600         88  WK-ADDR-COMBINED                   VALUE 'COMBINED-EL'.
030700         88  WK-ADDR-CONFLICT                    VALUE 'CONFLICTING'.
030800         88  WK-ADDR-UNDETERM                    VALUE 'UNDETERMINE'.
030900     05  WS-ADDR-NAME            PIC X(100).
031000     05  WS-ADDR-NAME-LEN        PIC S9(04)    COMP VALUE 0.
031100     05  WS-ADDR-LINE-1          PIC X(100).
031200     05  WS-ADDR-LINE-1-LEN      PIC S9(04)    COMP VALUE 0.
031300     05  WS-ADDR-LINE-2          PIC X(100).
031400     05  WS-ADDR-LINE-2-LEN      PIC S9(04)    COMP VALUE 0.
031500     05  WS-ADDR-STREET          PIC X(100).
031600     05  WS-ADDR-STREET-LEN      PIC S9(04)    COMP VALUE 0.
031700     05  WS-ADDR-HOUSE-NO        PIC X(30).
031800     05  WS-ADDR-HOUSE-NO-LEN    PIC S9(04)    COMP VALUE 0.
031900     05  WS-ADDR-POSTAL-CODE     PIC X(30).
032000     05  WS-ADDR-POSTAL-LEN      PIC S9(04)    COMP VALUE 0.
032100     05  WS-ADDR-TOWN            PIC X(50).
032200     05  WS-ADDR-TOWN-LEN        PIC S9(04)    COMP VALUE 0.
032300     05  WS-ADDR-COUNTRY-CODE    PIC XX.
032400     05  WS-ADDR-COUNTRY-LEN     PIC S9(04)    COMP VALUE 0.
032500     05  WS-ADDR-OUT-NAME        PIC X(70).
032600     05  WS-ADDR-OUT-LINE-1      PIC X(70).
032700     05  WS-ADDR-OUT-LINE-2      PIC X(70).
032800     05  WS-ADDR-OUT-STREET      PIC X(70).
032900     05  WS-ADDR-OUT-HOUSE-NO    PIC X(16).
033000     05  WS-ADDR-OUT-POSTAL-CODE PIC X(16).
033100     05  WS-ADDR-OUT-TOWN        PIC X(35).
033200     05  WS-ADDR-OUT-COUNTRY-CODE PIC XX.
033250     05  FILLER                  PIC X(04).
033300*
033400 01  WS-AMOUNT-WORK.
033500     05  WS-AMOUNT-ROUNDED       PIC S9(09)V99 COMP-3 VALUE 0.
033550     05  FILLER                  PIC X(04).
033600*
033700 01  WS-ALT-SCHEME-WORK.
033800     05  WS-ALT-KEPT-COUNT       PIC 9         COMP VALUE 0.
033900     05  WS-ALT-NAME-T           PIC X(50).
034000     05  WS-ALT-NAME-LEN         PIC S9(04)    COMP VALUE 0.
034100     05  WS-ALT-INSTR-T          PIC X(130).
034200     05  WS-ALT-INSTR-LEN        PIC S9(04)    COMP VALUE 0.
034300     05  WS-ALT-KEPT-TABLE.
034400         10  WS-ALT-KEPT-ENTRY OCCURS 2 TIMES.
034500             15  WS-ALT-KEPT-NAME    PIC X(50).
034600             15  WS-ALT-KEPT-INSTR   PIC X(100).
034650     05  FILLER                  PIC X(04).
034700*
034800 01  WS-MESSAGE-BUILD-WORK.
034900     05  WS-MSG-TYPE-IN          PIC X(7).
035000     05  WS-MSG-FIELD-IN         PIC X(30).
035100     05  WS-MSG-KEY-IN           PIC X(40).
035200     05  WS-MSG-PARM-IN          PIC X(10).
035250     05  FILLER                  PIC X(04).
035300*
035400 01  WS-RUN-DATE.
035500     05  WS-RUN-YY               PIC 99.
035600     05  WS-RUN-MM               PIC 99.
035700     05  WS-RUN-DD               PIC 99.
035800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
035900     05  WS-RUN-DATE-6           PIC 9(06).
036000*
036100 01  WS-REPORT-LINE.
036200     05  WS-RPT-TEXT             PIC X(80).
036300     05  FILLER                  PIC X(52).
036400*
036500 01  WS-ED-COUNT                 PIC ZZZ,ZZ9.
036600*
036700 PROCEDURE DIVISION.
036800*
036900 A010-MAIN-LINE.
037000     DISPLAY SPACES UPON CRT.
037100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
037200     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
037300         INTO BI-NAME BO-NAME MO-NAME CR-NAME WS-JOB.
037400     DISPLAY SPACES UPON CRT.
037500     DISPLAY '* * * * * B E G I N   Q R B V A L 1 0 0 . C B L'
037600         UPON CRT AT 1401.
037700     DISPLAY 'F O R   J O B ' UPON CRT AT 1455.
037800     DISPLAY WS-JOB UPON CRT AT 1470.
037900*
038000     IF BI-NAME = SPACES OR BO-NAME = SPACES OR MO-NAME = SPACES
038100             OR CR-NAME = SPACES
038200         DISPLAY '!!!! ENTER BI/BO/MO/CR FILE NAMES'
038300             UPON CRT AT 2301
038400         DISPLAY '!!!!   AND JOB NAME ON COMMAND LINE !!!!'
038500             UPON CRT AT 2401
038600         STOP RUN.
038700*
038800     OPEN INPUT  BILL-IN-FILE.
038900     OPEN OUTPUT BILL-OUT-FILE.
039000     OPEN OUTPUT MSG-OUT-FILE.
039100     OPEN OUTPUT CTL-RPT-FILE.
039200     PERFORM 060-READ-BILL-IN THRU 060-READ-BILL-IN-EXIT.
039300     PERFORM 001-EDIT-LOOP THRU 001-EDIT-LOOP-EXIT
039400         UNTIL NO-MORE-BILLS.
039500     PERFORM 900-WRITE-CONTROL-REPORT THRU
039600         900-WRITE-CONTROL-REPORT-EXIT.
039700     PERFORM 999-END-RUN THRU 999-END-RUN-EXIT.
039800*
039900 001-EDIT-LOOP.
040000     PERFORM 070-INIT-BILL-OUT THRU 070-INIT-BILL-OUT-EXIT.
040100     PERFORM 300-VALIDATE-ACCOUNT-NUMBER THRU
040200         300-VALIDATE-ACCOUNT-NUMBER-EXIT.
040300     PERFORM 310-VALIDATE-CREDITOR THRU
040400         310-VALIDATE-CREDITOR-EXIT.
040500     PERFORM 350-VALIDATE-CURRENCY THRU
040600         350-VALIDATE-CURRENCY-EXIT.
040700     PERFORM 360-VALIDATE-AMOUNT THRU
040800         360-VALIDATE-AMOUNT-EXIT.
040900     PERFORM 370-VALIDATE-DEBTOR THRU
041000         370-VALIDATE-DEBTOR-EXIT.
041100     PERFORM 380-VALIDATE-REFERENCE THRU
041200         380-VALIDATE-REFERENCE-EXIT.
041300     PERFORM 390-VALIDATE-UNSTR-MSG THRU
041400         390-VALIDATE-UNSTR-MSG-EXIT.
041500     PERFORM 395-VALIDATE-BILL-INFO THRU
041600         395-VALIDATE-BILL-INFO-EXIT.
041700     PERFORM 400-VALIDATE-ALT-SCHEMES THRU
041800         400-VALIDATE-ALT-SCHEMES-EXIT.
041900     MOVE SPACES TO BILL-OUT-REC.
042000     MOVE BO-BILL-REC TO BILL-OUT-REC.
042100     WRITE BILL-OUT-REC.
042200     IF WS-REC-ERROR-CT > 0
042300         ADD 1 TO CT-RECORDS-INVALID
042400     ELSE
042500         ADD 1 TO CT-RECORDS-VALID.
042600     PERFORM 060-READ-BILL-IN THRU 060-READ-BILL-IN-EXIT.
042700 001-EDIT-LOOP-EXIT.
042800     EXIT.
042900*
043000 060-READ-BILL-IN.
043100     READ BILL-IN-FILE
043200         AT END
043300         SET NO-MORE-BILLS TO TRUE.
043400     IF NOT NO-MORE-BILLS
043500         ADD 1 TO CT-RECORDS-READ
043600         MOVE SPACES TO BI-BILL-REC
043700         MOVE BILL-IN-REC TO BI-BILL-REC.
043800 060-READ-BILL-IN-EXIT.
043900     EXIT.
044000*
044100 070-INIT-BILL-OUT.
044200     MOVE SPACES TO BO-BILL-REC.
044300     MOVE 0 TO BO-AMOUNT.
044400     MOVE BI-VERSION TO BO-VERSION.
044500     MOVE 0 TO WS-REC-ERROR-CT.
044600     MOVE 0 TO WS-REC-WARNING-CT.
044700 070-INIT-BILL-OUT-EXIT.
044800     EXIT.
044900*
045000*****************************************************************
045100*  300-SERIES -- ACCOUNT / IBAN EDIT
045200*****************************************************************
045300 300-VALIDATE-ACCOUNT-NUMBER.
045400     MOVE 'N' TO WS-ACCOUNT-VALID-SW.
045500     MOVE SPACES TO BO-ACCOUNT.
045600     MOVE SPACES TO WS-TRIM-IN.
045700     MOVE BI-ACCOUNT TO WS-TRIM-IN.
045800     PERFORM 610-TRIM-FIELD THRU 610-TRIM-FIELD-EXIT.
045900     IF WS-TRIM-OUT-LEN = 0
046000         MOVE 'ERROR' TO WS-MSG-TYPE-IN
046100         MOVE 'account' TO WS-MSG-FIELD-IN
046200         MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN
046300         MOVE SPACES TO WS-MSG-PARM-IN
046400         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
046500         GO TO 300-VALIDATE-ACCOUNT-NUMBER-EXIT.
046600*
046700     MOVE SPACES TO WS-STRIP-IN.
046800     MOVE WS-TRIM-OUT TO WS-STRIP-IN.
046900     MOVE WS-TRIM-OUT-LEN TO WS-STRIP-IN-LEN.
047000     PERFORM 600-STRIP-ALL-SPACES THRU 600-STRIP-ALL-SPACES-EXIT.
047100     INSPECT WS-STRIP-OUT CONVERTING WS-LOWER-ALPHA
047200         TO WS-UPPER-ALPHA.
047300*
047400     IF WS-STRIP-OUT-LEN < 5
047500         MOVE 'ERROR' TO WS-MSG-TYPE-IN
047600         MOVE 'account' TO WS-MSG-FIELD-IN
047700         MOVE 'ACCOUNT_IS_VALID_IBAN' TO WS-MSG-KEY-IN
047800         MOVE SPACES TO WS-MSG-PARM-IN
047900         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
048000         GO TO 300-VALIDATE-ACCOUNT-NUMBER-EXIT.
048100*
048200     MOVE WS-STRIP-OUT TO WS-REARR-IN.
048300     MOVE WS-STRIP-OUT-LEN TO WS-REARR-LEN.
048400     PERFORM 620-REARRANGE-FIRST4 THRU 620-REARRANGE-FIRST4-EXIT.
048500     PERFORM 630-MOD97-CHECK THRU 630-MOD97-CHECK-EXIT.
048600     IF NOT WS-MOD97-IS-VALID
048700         MOVE 'ERROR' TO WS-MSG-TYPE-IN
048800         MOVE 'account' TO WS-MSG-FIELD-IN
048900         MOVE 'ACCOUNT_IS_VALID_IBAN' TO WS-MSG-KEY-IN
049000         MOVE SPACES TO WS-MSG-PARM-IN
049100         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
049200         GO TO 300-VALIDATE-ACCOUNT-NUMBER-EXIT.
049300*
049400     IF WS-STRIP-OUT (1:2) NOT = 'CH' AND
049500             WS-STRIP-OUT (1:2) NOT = 'LI'
049600         MOVE 'ERROR' TO WS-MSG-TYPE-IN
049700         MOVE 'account' TO WS-MSG-FIELD-IN
049800         MOVE 'ACCOUNT_IS_CH_LI_IBAN' TO WS-MSG-KEY-IN
049900         MOVE SPACES TO WS-MSG-PARM-IN
050000         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
050100         GO TO 300-VALIDATE-ACCOUNT-NUMBER-EXIT.
050200*
050300     IF WS-STRIP-OUT-LEN NOT = 21
050400         MOVE 'ERROR' TO WS-MSG-TYPE-IN
050500         MOVE 'account' TO WS-MSG-FIELD-IN
050600         MOVE 'ACCOUNT_IS_VALID_IBAN' TO WS-MSG-KEY-IN
050700         MOVE SPACES TO WS-MSG-PARM-IN
050800         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
050900         GO TO 300-VALIDATE-ACCOUNT-NUMBER-EXIT.
051000*
051100     MOVE WS-STRIP-OUT (1:21) TO BO-ACCOUNT.
051200     SET WS-ACCOUNT-IS-VALID TO TRUE.
051300 300-VALIDATE-ACCOUNT-NUMBER-EXIT.
051400     EXIT.
051500*
051600*****************************************************************
051700*  310-SERIES -- CREDITOR ADDRESS (MANDATORY)
051800*****************************************************************
051900 310-VALIDATE-CREDITOR.
052000     SET WS-ADDR-IS-MANDATORY TO TRUE.
052100     MOVE 'creditor' TO WS-ADDR-FIELD-NAME.
052200     MOVE SPACES TO WS-ADDR-TYPE.
052300     MOVE BI-CRED-NAME TO WS-ADDR-NAME.
052400     MOVE BI-CRED-ADDR-LINE-1 TO WS-ADDR-LINE-1.
052500     MOVE BI-CRED-ADDR-LINE-2 TO WS-ADDR-LINE-2.
052600     MOVE BI-CRED-STREET TO WS-ADDR-STREET.
052700     MOVE BI-CRED-HOUSE-NO TO WS-ADDR-HOUSE-NO.
052800     MOVE BI-CRED-POSTAL-CODE TO WS-ADDR-POSTAL-CODE.
052900     MOVE BI-CRED-TOWN TO WS-ADDR-TOWN.
053000     MOVE BI-CRED-COUNTRY-CODE TO WS-ADDR-COUNTRY-CODE.
053100     PERFORM 320-VALIDATE-ADDRESS THRU 320-VALIDATE-ADDRESS-EXIT.
053200     MOVE WS-ADDR-TYPE TO BO-CRED-ADDR-TYPE.
053300     MOVE WS-ADDR-OUT-NAME TO BO-CRED-NAME.
053400     MOVE WS-ADDR-OUT-LINE-1 TO BO-CRED-ADDR-LINE-1.
053500     MOVE WS-ADDR-OUT-LINE-2 TO BO-CRED-ADDR-LINE-2.
053600     MOVE WS-ADDR-OUT-STREET TO BO-CRED-STREET.
053700     MOVE WS-ADDR-OUT-HOUSE-NO TO BO-CRED-HOUSE-NO.
053800     MOVE WS-ADDR-OUT-POSTAL-CODE TO BO-CRED-POSTAL-CODE.
053900     MOVE WS-ADDR-OUT-TOWN TO BO-CRED-TOWN.
054000     MOVE WS-ADDR-OUT-COUNTRY-CODE TO BO-CRED-COUNTRY-CODE.
054100 310-VALIDATE-CREDITOR-EXIT.
054200     EXIT.
054300*
054400*****************************************************************
054500*  320-SERIES -- SHARED CREDITOR/DEBTOR ADDRESS EDIT.  PERFORMED
054600*  FROM 310 (MANDATORY) AND 370 (OPTIONAL) AGAINST THE COMMON
054700*  WS-ADDR-WORK AREA - EXACT SAME TRICK AS WS-PYMMDD IN
054800*  SETMB2000.CBL.
054900*****************************************************************
055000 320-VALIDATE-ADDRESS.
055100     MOVE 'N' TO WS-ADDR-ALL-EMPTY-SW.
055200     PERFORM 321-CLEAN-ADDRESS-FIELDS THRU
055300         321-CLEAN-ADDRESS-FIELDS-EXIT.
055400     IF WS-ADDR-NAME = SPACES AND WS-ADDR-LINE-1 = SPACES AND
055500             WS-ADDR-LINE-2 = SPACES AND WS-ADDR-STREET = SPACES
055600             AND WS-ADDR-HOUSE-NO = SPACES AND
055700             WS-ADDR-POSTAL-CODE = SPACES AND
055800             WS-ADDR-TOWN = SPACES AND
055900             WS-ADDR-COUNTRY-CODE = SPACES
056000         SET WS-ADDR-ALL-EMPTY TO TRUE.
056100*
056200     IF WS-ADDR-ALL-EMPTY AND WS-ADDR-IS-MANDATORY
056300         PERFORM 324-EMIT-ALL-EMPTY-MANDATORY THRU
056400             324-EMIT-ALL-EMPTY-MANDATORY-EXIT.
056500     IF WS-ADDR-ALL-EMPTY
056600         GO TO 320-VALIDATE-ADDRESS-EXIT.
056700*
056800     PERFORM 325-DERIVE-ADDR-TYPE THRU 325-DERIVE-ADDR-TYPE-EXIT.
056900     PERFORM 330-CHECK-CONFLICTING THRU
057000         330-CHECK-CONFLICTING-EXIT.
057100     PERFORM 335-CHECK-MANDATORY-FIELDS THRU
057200         335-CHECK-MANDATORY-FIELDS-EXIT.
057300     PERFORM 340-CHECK-COUNTRY-CODE THRU
057400         340-CHECK-COUNTRY-CODE-EXIT.
057500     PERFORM 345-TRUNCATE-ADDR-FIELDS THRU
057600         345-TRUNCATE-ADDR-FIELDS-EXIT.
057700 320-VALIDATE-ADDRESS-EXIT.
057800     EXIT.
057900*
058000 321-CLEAN-ADDRESS-FIELDS.
058100     MOVE WS-ADDR-NAME TO WS-CS-FIELD.
058200     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
058300             '.name' DELIMITED BY SIZE
058400         INTO WS-CS-FIELDPATH.
058500     PERFORM 322-CLEAN-ONE-SUBFIELD THRU
058600         322-CLEAN-ONE-SUBFIELD-EXIT.
058700     MOVE WS-CS-FIELD (1:100) TO WS-ADDR-NAME.
058800     MOVE WS-CS-LEN TO WS-ADDR-NAME-LEN.
058900*
059000     MOVE WS-ADDR-LINE-1 TO WS-CS-FIELD.
059100     MOVE SPACES TO WS-CS-FIELDPATH.
059200     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
059300             '.addressLine1' DELIMITED BY SIZE
059400         INTO WS-CS-FIELDPATH.
059500     PERFORM 322-CLEAN-ONE-SUBFIELD THRU
059600         322-CLEAN-ONE-SUBFIELD-EXIT.
059700     MOVE WS-CS-FIELD (1:100) TO WS-ADDR-LINE-1.
059800     MOVE WS-CS-LEN TO WS-ADDR-LINE-1-LEN.
059900*
060000     MOVE WS-ADDR-LINE-2 TO WS-CS-FIELD.
060100     MOVE SPACES TO WS-CS-FIELDPATH.
060200     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
060300             '.addressLine2' DELIMITED BY SIZE
060400         INTO WS-CS-FIELDPATH.
060500     PERFORM 322-CLEAN-ONE-SUBFIELD THRU
060600         322-CLEAN-ONE-SUBFIELD-EXIT.
060700     MOVE WS-CS-FIELD (1:100) TO WS-ADDR-LINE-2.
060800     MOVE WS-CS-LEN TO WS-ADDR-LINE-2-LEN.
060900*
061000     MOVE WS-ADDR-STREET TO WS-CS-FIELD.
061100     MOVE SPACES TO WS-CS-FIELDPATH.
061200     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
061300             '.street' DELIMITED BY SIZE
061400         INTO WS-CS-FIELDPATH.
061500     PERFORM 322-CLEAN-ONE-SUBFIELD THRU
061600         322-CLEAN-ONE-SUBFIELD-EXIT.
061700     MOVE WS-CS-FIELD (1:100) TO WS-ADDR-STREET.
061800     MOVE WS-CS-LEN TO WS-ADDR-STREET-LEN.
061900*
062000     MOVE WS-ADDR-HOUSE-NO TO WS-CS-FIELD.
062100     MOVE SPACES TO WS-CS-FIELDPATH.
062200     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
062300             '.houseNo' DELIMITED BY SIZE
062400         INTO WS-CS-FIELDPATH.
062500     PERFORM 322-CLEAN-ONE-SUBFIELD THRU
062600         322-CLEAN-ONE-SUBFIELD-EXIT.
062700     MOVE WS-CS-FIELD (1:30) TO WS-ADDR-HOUSE-NO.
062800     MOVE WS-CS-LEN TO WS-ADDR-HOUSE-NO-LEN.
062900*
063000     MOVE WS-ADDR-POSTAL-CODE TO WS-CS-FIELD.
063100     MOVE SPACES TO WS-CS-FIELDPATH.
063200     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
063300             '.postalCode' DELIMITED BY SIZE
063400         INTO WS-CS-FIELDPATH.
063500     PERFORM 322-CLEAN-ONE-SUBFIELD THRU
063600         322-CLEAN-ONE-SUBFIELD-EXIT.
063700     MOVE WS-CS-FIELD (1:30) TO WS-ADDR-POSTAL-CODE.
063800     MOVE WS-CS-LEN TO WS-ADDR-POSTAL-LEN.
063900*
064000     MOVE WS-ADDR-TOWN TO WS-CS-FIELD.
064100     MOVE SPACES TO WS-CS-FIELDPATH.
064200     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
064300             '.town' DELIMITED BY SIZE
064400         INTO WS-CS-FIELDPATH.
064500     PERFORM 322-CLEAN-ONE-SUBFIELD THRU
064600         322-CLEAN-ONE-SUBFIELD-EXIT.
064700     MOVE WS-CS-FIELD (1:50) TO WS-ADDR-TOWN.
064800     MOVE WS-CS-LEN TO WS-ADDR-TOWN-LEN.
064900*
065000* COUNTRY CODE IS TRIMMED ONLY - NO CHARACTER-SET CLEAN-UP.
065100     MOVE SPACES TO WS-TRIM-IN.
065200     MOVE WS-ADDR-COUNTRY-CODE TO WS-TRIM-IN.
065300     PERFORM 610-TRIM-FIELD THRU 610-TRIM-FIELD-EXIT.
065400     MOVE SPACES TO WS-ADDR-COUNTRY-CODE.
065500     MOVE WS-TRIM-OUT (1:2) TO WS-ADDR-COUNTRY-CODE.
065600     MOVE WS-TRIM-OUT-LEN TO WS-ADDR-COUNTRY-LEN.
065700 321-CLEAN-ADDRESS-FIELDS-EXIT.
065800     EXIT.
065900*
066000 322-CLEAN-ONE-SUBFIELD.
066100     MOVE SPACES TO WS-TRIM-IN.
066200     MOVE WS-CS-FIELD TO WS-TRIM-IN.
066300     PERFORM 610-TRIM-FIELD THRU 610-TRIM-FIELD-EXIT.
066400     MOVE SPACES TO WS-CS-FIELD.
066500     MOVE WS-TRIM-OUT (1:100) TO WS-CS-FIELD.
066600     MOVE WS-TRIM-OUT-LEN TO WS-CS-LEN.
066700     MOVE 'N' TO WS-CS-REPLACED-SW.
066800     IF WS-CS-LEN > 0
066900         PERFORM 323-CHECK-ONE-CHAR VARYING WS-SUB-I
067000             FROM 1 BY 1 UNTIL WS-SUB-I > WS-CS-LEN.
067100     IF WS-CS-WAS-REPLACED
067200         MOVE 'WARNING' TO WS-MSG-TYPE-IN
067300         MOVE WS-CS-FIELDPATH TO WS-MSG-FIELD-IN
067400         MOVE 'REPLACED_UNSUPPORTED_CHARACTERS' TO WS-MSG-KEY-IN
067500         MOVE SPACES TO WS-MSG-PARM-IN
067600         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
067700 322-CLEAN-ONE-SUBFIELD-EXIT.
067800     EXIT.
067900*
068000 323-CHECK-ONE-CHAR.
068100     MOVE WS-CS-FIELD (WS-SUB-I : 1) TO WS-CS-CHAR.
068200     MOVE 'N' TO WS-CHAR-FOUND-SW.
068300     PERFORM 326-SCAN-VALID-TABLE VARYING WS-SUB-J
068400         FROM 1 BY 1 UNTIL WS-SUB-J > 72.
068500     IF NOT WS-CHAR-IS-VALID
068600         MOVE '.' TO WS-CS-FIELD (WS-SUB-I : 1)
068700         SET WS-CS-WAS-REPLACED TO TRUE.
068800 323-CHECK-ONE-CHAR-EXIT.
068900     EXIT.
069000*
069100 324-EMIT-ALL-EMPTY-MANDATORY.
069200     MOVE 'ERROR' TO WS-MSG-TYPE-IN.
069300     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
069400             '.name' DELIMITED BY SIZE
069500         INTO WS-MSG-FIELD-IN.
069600     MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN.
069700     MOVE SPACES TO WS-MSG-PARM-IN.
069800     PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
069900     MOVE 'ERROR' TO WS-MSG-TYPE-IN.
070000     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
070100             '.postalCode' DELIMITED BY SIZE
070200         INTO WS-MSG-FIELD-IN.
070300     MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN.
070400     MOVE SPACES TO WS-MSG-PARM-IN.
070500     PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
070600     MOVE 'ERROR' TO WS-MSG-TYPE-IN.
070700     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
070800             '.addressLine2' DELIMITED BY SIZE
070900         INTO WS-MSG-FIELD-IN.
071000     MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN.
071100     MOVE SPACES TO WS-MSG-PARM-IN.
071200     PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
071300     MOVE 'ERROR' TO WS-MSG-TYPE-IN.
071400     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
071500             '.town' DELIMITED BY SIZE
071600         INTO WS-MSG-FIELD-IN.
071700     MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN.
071800     MOVE SPACES TO WS-MSG-PARM-IN.
071900     PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
072000     MOVE 'ERROR' TO WS-MSG-TYPE-IN.
072100     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
072200             '.countryCode' DELIMITED BY SIZE
072300         INTO WS-MSG-FIELD-IN.
072400     MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN.
072500     MOVE SPACES TO WS-MSG-PARM-IN.
072600     PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
072700 324-EMIT-ALL-EMPTY-MANDATORY-EXIT.
072800     EXIT.
072900*
073000 325-DERIVE-ADDR-TYPE.
073100     MOVE 'N' TO WS-HAS-STRUCTURED-SW.
073200     MOVE 'N' TO WS-HAS-COMBINED-SW.
073300     IF WS-ADDR-STREET NOT = SPACES OR
073400             WS-ADDR-HOUSE-NO NOT = SPACES OR
073500             WS-ADDR-POSTAL-CODE NOT = SPACES OR
073600             WS-ADDR-TOWN NOT = SPACES
073700         SET WS-HAS-STRUCTURED TO TRUE.
073800     IF WS-ADDR-LINE-1 NOT = SPACES OR
073900             WS-ADDR-LINE-2 NOT = SPACES
074000         SET WS-HAS-COMBINED TO TRUE.
074100     IF WS-HAS-STRUCTURED AND WS-HAS-COMBINED
074200         MOVE 'CONFLICTING' TO WS-ADDR-TYPE
074300     ELSE
074400     IF WS-HAS-STRUCTURED
074500         MOVE 'STRUCTURED ' TO WS-ADDR-TYPE
074600     ELSE
074700     IF WS-HAS-COMBINED
074800         MOVE 'COMBINED-EL' TO WS-ADDR-TYPE
074900     ELSE
075000         MOVE 'UNDETERMINE' TO WS-ADDR-TYPE.
075100 325-DERIVE-ADDR-TYPE-EXIT.
075200     EXIT.
075300*
075400 326-SCAN-VALID-TABLE.
075500     IF WS-CS-CHAR = WS-VALID-CHAR (WS-SUB-J)
075600         SET WS-CHAR-IS-VALID TO TRUE.
075700 326-SCAN-VALID-TABLE-EXIT.
075800     EXIT.
075900*
076000 330-CHECK-CONFLICTING.
076100     IF WK-ADDR-CONFLICT
076200         IF WS-ADDR-LINE-1 NOT = SPACES
076300             MOVE 'ERROR' TO WS-MSG-TYPE-IN
076400             STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
076500                     '.addressLine1' DELIMITED BY SIZE
076600                 INTO WS-MSG-FIELD-IN
076700             MOVE 'ADDRESS_TYPE_CONFLICT' TO WS-MSG-KEY-IN
076800             MOVE SPACES TO WS-MSG-PARM-IN
076900             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
077000     IF WK-ADDR-CONFLICT
077100         IF WS-ADDR-LINE-2 NOT = SPACES
077200             MOVE 'ERROR' TO WS-MSG-TYPE-IN
077300             STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
077400                     '.addressLine2' DELIMITED BY SIZE
077500                 INTO WS-MSG-FIELD-IN
077600             MOVE 'ADDRESS_TYPE_CONFLICT' TO WS-MSG-KEY-IN
077700             MOVE SPACES TO WS-MSG-PARM-IN
077800             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
077900     IF WK-ADDR-CONFLICT
078000         IF WS-ADDR-STREET NOT = SPACES
078100             MOVE 'ERROR' TO WS-MSG-TYPE-IN
078200             STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
078300                     '.street' DELIMITED BY SIZE
078400                 INTO WS-MSG-FIELD-IN
078500             MOVE 'ADDRESS_TYPE_CONFLICT' TO WS-MSG-KEY-IN
078600             MOVE SPACES TO WS-MSG-PARM-IN
078700             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
078800     IF WK-ADDR-CONFLICT
078900         IF WS-ADDR-HOUSE-NO NOT = SPACES
079000             MOVE 'ERROR' TO WS-MSG-TYPE-IN
079100             STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
079200                     '.houseNo' DELIMITED BY SIZE
079300                 INTO WS-MSG-FIELD-IN
079400             MOVE 'ADDRESS_TYPE_CONFLICT' TO WS-MSG-KEY-IN
079500             MOVE SPACES TO WS-MSG-PARM-IN
079600             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
079700     IF WK-ADDR-CONFLICT
079800         IF WS-ADDR-POSTAL-CODE NOT = SPACES
079900             MOVE 'ERROR' TO WS-MSG-TYPE-IN
080000             STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
080100                     '.postalCode' DELIMITED BY SIZE
080200                 INTO WS-MSG-FIELD-IN
080300             MOVE 'ADDRESS_TYPE_CONFLICT' TO WS-MSG-KEY-IN
080400             MOVE SPACES TO WS-MSG-PARM-IN
080500             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
080600     IF WK-ADDR-CONFLICT
080700         IF WS-ADDR-TOWN NOT = SPACES
080800             MOVE 'ERROR' TO WS-MSG-TYPE-IN
080900             STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
081000                     '.town' DELIMITED BY SIZE
081100                 INTO WS-MSG-FIELD-IN
081200             MOVE 'ADDRESS_TYPE_CONFLICT' TO WS-MSG-KEY-IN
081300             MOVE SPACES TO WS-MSG-PARM-IN
081400             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
081500 330-CHECK-CONFLICTING-EXIT.
081600     EXIT.
081700*
081800 335-CHECK-MANDATORY-FIELDS.
081900     IF WS-ADDR-NAME = SPACES
082000         MOVE 'ERROR' TO WS-MSG-TYPE-IN
082100         STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
082200                 '.name' DELIMITED BY SIZE
082300             INTO WS-MSG-FIELD-IN
082400         MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN
082500         MOVE SPACES TO WS-MSG-PARM-IN
082600         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
082700     IF WK-ADDR-STRUCTURED OR WK-ADDR-UNDETERM
082800         IF WS-ADDR-POSTAL-CODE = SPACES
082900             MOVE 'ERROR' TO WS-MSG-TYPE-IN
083000             STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
083100                     '.postalCode' DELIMITED BY SIZE
083200                 INTO WS-MSG-FIELD-IN
083300             MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN
083400             MOVE SPACES TO WS-MSG-PARM-IN
083500             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
083600     IF WK-ADDR-STRUCTURED OR WK-ADDR-UNDETERM
083700         IF WS-ADDR-TOWN = SPACES
083800             MOVE 'ERROR' TO WS-MSG-TYPE-IN
083900             STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
084000                     '.town' DELIMITED BY SIZE
084100                 INTO WS-MSG-FIELD-IN
084200             MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN
084300             MOVE SPACES TO WS-MSG-PARM-IN
084400             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
084500     IF WK-ADDR-COMBINED OR WK-ADDR-UNDETERM
084600         IF WS-ADDR-LINE-2 = SPACES
084700             MOVE 'ERROR' TO WS-MSG-TYPE-IN
084800             STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
084900                     '.addressLine2' DELIMITED BY SIZE
085000                 INTO WS-MSG-FIELD-IN
085100             MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN
085200             MOVE SPACES TO WS-MSG-PARM-IN
085300             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
085400     IF WS-ADDR-COUNTRY-CODE = SPACES
085500         MOVE 'ERROR' TO WS-MSG-TYPE-IN
085600         STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
085700                 '.countryCode' DELIMITED BY SIZE
085800             INTO WS-MSG-FIELD-IN
085900         MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN
086000         MOVE SPACES TO WS-MSG-PARM-IN
086100         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
086200 335-CHECK-MANDATORY-FIELDS-EXIT.
086300     EXIT.
086400*
086500 340-CHECK-COUNTRY-CODE.
086600     IF WS-ADDR-COUNTRY-CODE NOT = SPACES
086700         INSPECT WS-ADDR-COUNTRY-CODE CONVERTING
086800             WS-LOWER-ALPHA TO WS-UPPER-ALPHA
086900         IF WS-ADDR-COUNTRY-LEN NOT = 2 OR
087000                 (WS-ADDR-COUNTRY-CODE (1:1) NOT ALPHABETIC AND
087100                  WS-ADDR-COUNTRY-CODE (1:1) NOT NUMERIC) OR
087200                 (WS-ADDR-COUNTRY-CODE (2:1) NOT ALPHABETIC AND
087300                  WS-ADDR-COUNTRY-CODE (2:1) NOT NUMERIC)
087400             MOVE 'ERROR' TO WS-MSG-TYPE-IN
087500             STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
087600                     '.countryCode' DELIMITED BY SIZE
087700                 INTO WS-MSG-FIELD-IN
087800             MOVE 'VALID_COUNTRY_CODE' TO WS-MSG-KEY-IN
087900             MOVE SPACES TO WS-MSG-PARM-IN
088000             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT.
088100 340-CHECK-COUNTRY-CODE-EXIT.
088200     EXIT.
088300*
088400 345-TRUNCATE-ADDR-FIELDS.
088500     MOVE SPACES TO WS-ADDR-OUT-NAME.
088600     MOVE SPACES TO WS-ADDR-OUT-LINE-1.
088700     MOVE SPACES TO WS-ADDR-OUT-LINE-2.
088800     MOVE SPACES TO WS-ADDR-OUT-STREET.
088900     MOVE SPACES TO WS-ADDR-OUT-HOUSE-NO.
089000     MOVE SPACES TO WS-ADDR-OUT-POSTAL-CODE.
089100     MOVE SPACES TO WS-ADDR-OUT-TOWN.
089200     MOVE WS-ADDR-COUNTRY-CODE TO WS-ADDR-OUT-COUNTRY-CODE.
089300*
089400     MOVE SPACES TO WS-TRUNC-IN.
089500     MOVE WS-ADDR-NAME TO WS-TRUNC-IN.
089600     MOVE WS-ADDR-NAME-LEN TO WS-TRUNC-LEN.
089700     MOVE 70 TO WS-TRUNC-MAX.
089800     MOVE '70' TO WS-TRUNC-PARM.
089900     STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
090000             '.name' DELIMITED BY SIZE
090100         INTO WS-TRUNC-FIELDPATH.
090200     PERFORM 670-TRUNCATE-FIELD THRU 670-TRUNCATE-FIELD-EXIT.
090300     MOVE WS-TRUNC-OUT (1:70) TO WS-ADDR-OUT-NAME.
090400*
090500     IF WK-ADDR-STRUCTURED
090600         MOVE SPACES TO WS-TRUNC-IN
090700         MOVE WS-ADDR-STREET TO WS-TRUNC-IN
090800         MOVE WS-ADDR-STREET-LEN TO WS-TRUNC-LEN
090900         MOVE 70 TO WS-TRUNC-MAX
091000         MOVE '70' TO WS-TRUNC-PARM
091100         MOVE SPACES TO WS-TRUNC-FIELDPATH
091200         STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
091300                 '.street' DELIMITED BY SIZE
091400             INTO WS-TRUNC-FIELDPATH
091500         PERFORM 670-TRUNCATE-FIELD THRU 670-TRUNCATE-FIELD-EXIT
091600         MOVE WS-TRUNC-OUT (1:70) TO WS-ADDR-OUT-STREET.
091700     IF WK-ADDR-STRUCTURED
091800         MOVE SPACES TO WS-TRUNC-IN
091900         MOVE WS-ADDR-HOUSE-NO TO WS-TRUNC-IN
092000         MOVE WS-ADDR-HOUSE-NO-LEN TO WS-TRUNC-LEN
092100         MOVE 16 TO WS-TRUNC-MAX
092200         MOVE '16' TO WS-TRUNC-PARM
092300         MOVE SPACES TO WS-TRUNC-FIELDPATH
092400         STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
092500                 '.houseNo' DELIMITED BY SIZE
092600             INTO WS-TRUNC-FIELDPATH
092700         PERFORM 670-TRUNCATE-FIELD THRU 670-TRUNCATE-FIELD-EXIT
092800         MOVE WS-TRUNC-OUT (1:16) TO WS-ADDR-OUT-HOUSE-NO.
092900     IF WK-ADDR-STRUCTURED
093000         MOVE SPACES TO WS-TRUNC-IN
093100         MOVE WS-ADDR-POSTAL-CODE TO WS-TRUNC-IN
093200         MOVE WS-ADDR-POSTAL-LEN TO WS-TRUNC-LEN
093300         MOVE 16 TO WS-TRUNC-MAX
093400         MOVE '16' TO WS-TRUNC-PARM
093500         MOVE SPACES TO WS-TRUNC-FIELDPATH
093600         STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
093700                 '.postalCode' DELIMITED BY SIZE
093800             INTO WS-TRUNC-FIELDPATH
093900         PERFORM 670-TRUNCATE-FIELD THRU 670-TRUNCATE-FIELD-EXIT
094000         MOVE WS-TRUNC-OUT (1:16) TO WS-ADDR-OUT-POSTAL-CODE.
094100     IF WK-ADDR-STRUCTURED
094200         MOVE SPACES TO WS-TRUNC-IN
094300         MOVE WS-ADDR-TOWN TO WS-TRUNC-IN
094400         MOVE WS-ADDR-TOWN-LEN TO WS-TRUNC-LEN
094500         MOVE 35 TO WS-TRUNC-MAX
094600         MOVE '35' TO WS-TRUNC-PARM
094700         MOVE SPACES TO WS-TRUNC-FIELDPATH
094800         STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
094900                 '.town' DELIMITED BY SIZE
095000             INTO WS-TRUNC-FIELDPATH
095100         PERFORM 670-TRUNCATE-FIELD THRU 670-TRUNCATE-FIELD-EXIT
095200         MOVE WS-TRUNC-OUT (1:35) TO WS-ADDR-OUT-TOWN.
095300*
095400     IF WK-ADDR-COMBINED
095500         MOVE SPACES TO WS-TRUNC-IN
095600         MOVE WS-ADDR-LINE-1 TO WS-TRUNC-IN
095700         MOVE WS-ADDR-LINE-1-LEN TO WS-TRUNC-LEN
095800         MOVE 70 TO WS-TRUNC-MAX
095900         MOVE '70' TO WS-TRUNC-PARM
096000         MOVE SPACES TO WS-TRUNC-FIELDPATH
096100         STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
096200                 '.addressLine1' DELIMITED BY SIZE
096300             INTO WS-TRUNC-FIELDPATH
096400         PERFORM 670-TRUNCATE-FIELD THRU 670-TRUNCATE-FIELD-EXIT
096500         MOVE WS-TRUNC-OUT (1:70) TO WS-ADDR-OUT-LINE-1.
096600     IF WK-ADDR-COMBINED
096700         MOVE SPACES TO WS-TRUNC-IN
096800         MOVE WS-ADDR-LINE-2 TO WS-TRUNC-IN
096900         MOVE WS-ADDR-LINE-2-LEN TO WS-TRUNC-LEN
097000         MOVE 70 TO WS-TRUNC-MAX
097100         MOVE '70' TO WS-TRUNC-PARM
097200         MOVE SPACES TO WS-TRUNC-FIELDPATH
097300         STRING WS-ADDR-FIELD-NAME DELIMITED BY SPACE
097400                 '.addressLine2' DELIMITED BY SIZE
097500             INTO WS-TRUNC-FIELDPATH
097600         PERFORM 670-TRUNCATE-FIELD THRU 670-TRUNCATE-FIELD-EXIT
097700         MOVE WS-TRUNC-OUT (1:70) TO WS-ADDR-OUT-LINE-2.
097800 345-TRUNCATE-ADDR-FIELDS-EXIT.
097900     EXIT.
098000*
098100*****************************************************************
098200*  350-SERIES -- CURRENCY EDIT
098300*****************************************************************
098400 350-VALIDATE-CURRENCY.
098500     MOVE SPACES TO BO-CURRENCY.
098600     MOVE SPACES TO WS-TRIM-IN.
098700     MOVE BI-CURRENCY TO WS-TRIM-IN.
098800     PERFORM 610-TRIM-FIELD THRU 610-TRIM-FIELD-EXIT.
098900     IF WS-TRIM-OUT-LEN = 0
099000         MOVE 'ERROR' TO WS-MSG-TYPE-IN
099100         MOVE 'currency' TO WS-MSG-FIELD-IN
099200         MOVE 'FIELD_IS_MANDATORY' TO WS-MSG-KEY-IN
099300         MOVE SPACES TO WS-MSG-PARM-IN
099400         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
099500         GO TO 350-VALIDATE-CURRENCY-EXIT.
099600     INSPECT WS-TRIM-OUT CONVERTING WS-LOWER-ALPHA
099700         TO WS-UPPER-ALPHA.
099800     IF WS-TRIM-OUT (1:3) NOT = 'CHF' AND
099900             WS-TRIM-OUT (1:3) NOT = 'EUR'
100000         MOVE 'ERROR' TO WS-MSG-TYPE-IN
100100         MOVE 'currency' TO WS-MSG-FIELD-IN
100200         MOVE 'CURRENCY_IS_CHF_OR_EUR' TO WS-MSG-KEY-IN
100300         MOVE SPACES TO WS-MSG-PARM-IN
100400         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
100500         GO TO 350-VALIDATE-CURRENCY-EXIT.
100600     MOVE WS-TRIM-OUT (1:3) TO BO-CURRENCY.
100700 350-VALIDATE-CURRENCY-EXIT.
100800     EXIT.
100900*
101000*****************************************************************
101100*  360-SERIES -- AMOUNT EDIT
101200*****************************************************************
101300 360-VALIDATE-AMOUNT.
101400     MOVE SPACES TO BO-AMOUNT-PRESENT.
101500     MOVE 0 TO BO-AMOUNT.
101600     IF BI-AMOUNT = 0
101700         GO TO 360-VALIDATE-AMOUNT-EXIT.
101800     PERFORM 361-ROUND-AMOUNT THRU 361-ROUND-AMOUNT-EXIT.
101900     IF WS-AMOUNT-ROUNDED < .01 OR WS-AMOUNT-ROUNDED > 999999999.99
102000         MOVE 'ERROR' TO WS-MSG-TYPE-IN
102100         MOVE 'amount' TO WS-MSG-FIELD-IN
102200         MOVE 'AMOUNT_IS_IN_VALID_RANGE' TO WS-MSG-KEY-IN
102300         MOVE SPACES TO WS-MSG-PARM-IN
102400         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
102500         GO TO 360-VALIDATE-AMOUNT-EXIT.
102600     MOVE WS-AMOUNT-ROUNDED TO BO-AMOUNT.
102700     SET BO-AMOUNT-IS-PRESENT TO TRUE.
102800 360-VALIDATE-AMOUNT-EXIT.
102900     EXIT.
103000*
103100 361-ROUND-AMOUNT.
103200     COMPUTE WS-AMOUNT-ROUNDED ROUNDED = BI-AMOUNT.
103300 361-ROUND-AMOUNT-EXIT.
103400     EXIT.
103500*
103600*****************************************************************
103700*  370-SERIES -- DEBTOR ADDRESS (OPTIONAL)
103800*****************************************************************
103900 370-VALIDATE-DEBTOR.
104000     MOVE 'N' TO WS-ADDR-MANDATORY-SW.
104100     MOVE 'debtor' TO WS-ADDR-FIELD-NAME.
104200     MOVE SPACES TO WS-ADDR-TYPE.
104300     MOVE BI-DEBT-NAME TO WS-ADDR-NAME.
104400     MOVE BI-DEBT-ADDR-LINE-1 TO WS-ADDR-LINE-1.
104500     MOVE BI-DEBT-ADDR-LINE-2 TO WS-ADDR-LINE-2.
104600     MOVE BI-DEBT-STREET TO WS-ADDR-STREET.
104700     MOVE BI-DEBT-HOUSE-NO TO WS-ADDR-HOUSE-NO.
104800     MOVE BI-DEBT-POSTAL-CODE TO WS-ADDR-POSTAL-CODE.
104900     MOVE BI-DEBT-TOWN TO WS-ADDR-TOWN.
105000     MOVE BI-DEBT-COUNTRY-CODE TO WS-ADDR-COUNTRY-CODE.
105100     PERFORM 320-VALIDATE-ADDRESS THRU 320-VALIDATE-ADDRESS-EXIT.
105200     MOVE WS-ADDR-TYPE TO BO-DEBT-ADDR-TYPE.
105300     MOVE WS-ADDR-OUT-NAME TO BO-DEBT-NAME.
105400     MOVE WS-ADDR-OUT-LINE-1 TO BO-DEBT-ADDR-LINE-1.
105500     MOVE WS-ADDR-OUT-LINE-2 TO BO-DEBT-ADDR-LINE-2.
105600     MOVE WS-ADDR-OUT-STREET TO BO-DEBT-STREET.
105700     MOVE WS-ADDR-OUT-HOUSE-NO TO BO-DEBT-HOUSE-NO.
105800     MOVE WS-ADDR-OUT-POSTAL-CODE TO BO-DEBT-POSTAL-CODE.
105900     MOVE WS-ADDR-OUT-TOWN TO BO-DEBT-TOWN.
106000     MOVE WS-ADDR-OUT-COUNTRY-CODE TO BO-DEBT-COUNTRY-CODE.
106100 370-VALIDATE-DEBTOR-EXIT.
106200     EXIT.
106300*
106400*****************************************************************
106500*  380-SERIES -- PAYMENT REFERENCE EDIT (QR REF OR ISO 11649)
106600*****************************************************************
106700 380-VALIDATE-REFERENCE.
106800     MOVE SPACES TO BO-REFERENCE.
106900     MOVE 'N' TO WS-IS-QR-IBAN-SW.
107000     IF WS-ACCOUNT-IS-VALID
107100         IF BO-ACCT-IID-5 = '3' AND
107200                 (BO-ACCT-IID-6 = '0' OR BO-ACCT-IID-6 = '1')
107300             SET WS-IS-QR-IBAN TO TRUE.
107400*
107500     MOVE SPACES TO WS-TRIM-IN.
107600     MOVE BI-REFERENCE TO WS-TRIM-IN.
107700     PERFORM 610-TRIM-FIELD THRU 610-TRIM-FIELD-EXIT.
107800     MOVE SPACES TO WS-STRIP-IN.
107900     MOVE WS-TRIM-OUT TO WS-STRIP-IN.
108000     MOVE WS-TRIM-OUT-LEN TO WS-STRIP-IN-LEN.
108100     PERFORM 600-STRIP-ALL-SPACES THRU 600-STRIP-ALL-SPACES-EXIT.
108200*
108300     IF WS-IS-QR-IBAN
108400         IF WS-STRIP-OUT-LEN = 0
108500             MOVE 'ERROR' TO WS-MSG-TYPE-IN
108600             MOVE 'reference' TO WS-MSG-FIELD-IN
108700             MOVE 'MANDATORY_FOR_QR_IBAN' TO WS-MSG-KEY-IN
108800             MOVE SPACES TO WS-MSG-PARM-IN
108900             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
109000             GO TO 380-VALIDATE-REFERENCE-EXIT.
109100     IF WS-IS-QR-IBAN
109200         PERFORM 381-BUILD-QR-REF THRU 381-BUILD-QR-REF-EXIT
109300         IF WS-QR-REF-27 NOT NUMERIC
109400             MOVE 'ERROR' TO WS-MSG-TYPE-IN
109500             MOVE 'reference' TO WS-MSG-FIELD-IN
109600             MOVE 'VALID_QR_REF_NO' TO WS-MSG-KEY-IN
109700             MOVE SPACES TO WS-MSG-PARM-IN
109800             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
109900             GO TO 380-VALIDATE-REFERENCE-EXIT.
110000     IF WS-IS-QR-IBAN
110100         PERFORM 660-MOD10-CHECK THRU 660-MOD10-CHECK-EXIT
110200         IF NOT WS-QR-REF-IS-VALID
110300             MOVE 'ERROR' TO WS-MSG-TYPE-IN
110400             MOVE 'reference' TO WS-MSG-FIELD-IN
110500             MOVE 'VALID_QR_REF_NO' TO WS-MSG-KEY-IN
110600             MOVE SPACES TO WS-MSG-PARM-IN
110700             PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
110800             GO TO 380-VALIDATE-REFERENCE-EXIT
110900         ELSE
111000             MOVE WS-QR-REF-27 TO BO-REFERENCE
111100             GO TO 380-VALIDATE-REFERENCE-EXIT.
111200*
111300     IF WS-ACCOUNT-IS-VALID AND WS-STRIP-OUT-LEN > 0
111400         PERFORM 382-CHECK-ISO11649-REF THRU
111500             382-CHECK-ISO11649-REF-EXIT.
111600 380-VALIDATE-REFERENCE-EXIT.
111700     EXIT.
111800*
111900 381-BUILD-QR-REF.
112000     MOVE SPACES TO WS-QR-REF-27.
112100     IF WS-STRIP-OUT-LEN >= 27
112200         MOVE WS-STRIP-OUT (1:27) TO WS-QR-REF-27
112300     ELSE
112400         MOVE ALL '0' TO WS-QR-REF-27
112500         COMPUTE WS-SUB-I = 27 - WS-STRIP-OUT-LEN
112600         MOVE WS-STRIP-OUT (1:WS-STRIP-OUT-LEN)
112700             TO WS-QR-REF-27 (WS-SUB-I + 1 : WS-STRIP-OUT-LEN).
112800 381-BUILD-QR-REF-EXIT.
112900     EXIT.
113000*
113100 382-CHECK-ISO11649-REF.
113200     IF WS-STRIP-OUT-LEN < 5 OR WS-STRIP-OUT-LEN > 25
113300         MOVE 'ERROR' TO WS-MSG-TYPE-IN
113400         MOVE 'reference' TO WS-MSG-FIELD-IN
113500         MOVE 'VALID_ISO11649_CREDITOR_REF' TO WS-MSG-KEY-IN
113600         MOVE SPACES TO WS-MSG-PARM-IN
113700         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
113800         GO TO 382-CHECK-ISO11649-REF-EXIT.
113900     IF WS-STRIP-OUT (1:2) NOT = 'RF'
114000         MOVE 'ERROR' TO WS-MSG-TYPE-IN
114100         MOVE 'reference' TO WS-MSG-FIELD-IN
114200         MOVE 'VALID_ISO11649_CREDITOR_REF' TO WS-MSG-KEY-IN
114300         MOVE SPACES TO WS-MSG-PARM-IN
114400         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
114500         GO TO 382-CHECK-ISO11649-REF-EXIT.
114600     MOVE WS-STRIP-OUT TO WS-REARR-IN.
114700     MOVE WS-STRIP-OUT-LEN TO WS-REARR-LEN.
114800     PERFORM 620-REARRANGE-FIRST4 THRU 620-REARRANGE-FIRST4-EXIT.
114900     PERFORM 630-MOD97-CHECK THRU 630-MOD97-CHECK-EXIT.
115000     IF NOT WS-MOD97-IS-VALID
115100         MOVE 'ERROR' TO WS-MSG-TYPE-IN
115200         MOVE 'reference' TO WS-MSG-FIELD-IN
115300         MOVE 'VALID_ISO11649_CREDITOR_REF' TO WS-MSG-KEY-IN
115400         MOVE SPACES TO WS-MSG-PARM-IN
115500         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
115600         GO TO 382-CHECK-ISO11649-REF-EXIT.
115700     MOVE WS-STRIP-OUT (1:WS-STRIP-OUT-LEN)
115800         TO BO-REFERENCE (1:WS-STRIP-OUT-LEN).
115900 382-CHECK-ISO11649-REF-EXIT.
116000     EXIT.
116100*
116200*****************************************************************
116300*  390-SERIES -- UNSTRUCTURED MESSAGE EDIT
116400*****************************************************************
116500 390-VALIDATE-UNSTR-MSG.
116600     MOVE SPACES TO BO-UNSTRUCTURED-MESSAGE.
116700     MOVE SPACES TO WS-TRIM-IN.
116800     MOVE BI-UNSTRUCTURED-MESSAGE TO WS-TRIM-IN.
116900     PERFORM 610-TRIM-FIELD THRU 610-TRIM-FIELD-EXIT.
117000     IF WS-TRIM-OUT-LEN = 0
117100         GO TO 390-VALIDATE-UNSTR-MSG-EXIT.
117200     MOVE SPACES TO WS-TRUNC-IN.
117300     MOVE WS-TRIM-OUT TO WS-TRUNC-IN.
117400     MOVE WS-TRIM-OUT-LEN TO WS-TRUNC-LEN.
117500     MOVE 140 TO WS-TRUNC-MAX.
117600     MOVE '140' TO WS-TRUNC-PARM.
117700     MOVE 'unstructuredMessage' TO WS-TRUNC-FIELDPATH.
117800     PERFORM 670-TRUNCATE-FIELD THRU 670-TRUNCATE-FIELD-EXIT.
117900     MOVE WS-TRUNC-OUT (1:140) TO BO-UNSTRUCTURED-MESSAGE.
118000 390-VALIDATE-UNSTR-MSG-EXIT.
118100     EXIT.
118200*
118300*****************************************************************
118400*  395-SERIES -- STRUCTURED BILL INFORMATION EDIT
118500*****************************************************************
118600 395-VALIDATE-BILL-INFO.
118700     MOVE SPACES TO BO-BILL-INFORMATION.
118800     MOVE SPACES TO WS-TRIM-IN.
118900     MOVE BI-BILL-INFORMATION TO WS-TRIM-IN.
119000     PERFORM 610-TRIM-FIELD THRU 610-TRIM-FIELD-EXIT.
119100     IF WS-TRIM-OUT-LEN = 0
119200         GO TO 395-VALIDATE-BILL-INFO-EXIT.
119300     IF WS-TRIM-OUT-LEN > 140
119400         MOVE 'ERROR' TO WS-MSG-TYPE-IN
119500         MOVE 'billInformation' TO WS-MSG-FIELD-IN
119600         MOVE 'FIELD_TOO_LONG' TO WS-MSG-KEY-IN
119700         MOVE '140' TO WS-MSG-PARM-IN
119800         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
119900         GO TO 395-VALIDATE-BILL-INFO-EXIT.
120000     IF WS-TRIM-OUT (1:2) NOT = '//' OR WS-TRIM-OUT-LEN < 4
120100         MOVE 'ERROR' TO WS-MSG-TYPE-IN
120200         MOVE 'billInformation' TO WS-MSG-FIELD-IN
120300         MOVE 'BILL_INFO_INVALID' TO WS-MSG-KEY-IN
120400         MOVE SPACES TO WS-MSG-PARM-IN
120500         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
120600         GO TO 395-VALIDATE-BILL-INFO-EXIT.
120700     MOVE WS-TRIM-OUT (1:WS-TRIM-OUT-LEN)
120800         TO BO-BILL-INFORMATION (1:WS-TRIM-OUT-LEN).
120900 395-VALIDATE-BILL-INFO-EXIT.
121000     EXIT.
121100*
121200*****************************************************************
121300*  400-SERIES -- ALTERNATIVE PAYMENT SCHEME EDIT
121400*****************************************************************
121500 400-VALIDATE-ALT-SCHEMES.
121600     MOVE 0 TO WS-ALT-KEPT-COUNT.
121700     MOVE SPACES TO WS-ALT-KEPT-TABLE.
121800     MOVE 'N' TO WS-ALT-OVERFLOW-SW.
121900     IF BI-ALT-SCHEME-COUNT > 0
122000         PERFORM 401-KEEP-ONE-ALT-SCHEME VARYING WS-SUB-I
122100             FROM 1 BY 1 UNTIL WS-SUB-I > BI-ALT-SCHEME-COUNT.
122200     IF WS-ALT-KEPT-COUNT > 2
122300         MOVE 'ERROR' TO WS-MSG-TYPE-IN
122400         MOVE 'alternativeSchemes' TO WS-MSG-FIELD-IN
122500         MOVE 'ALT_SCHEME_MAX_EXCEEDED' TO WS-MSG-KEY-IN
122600         MOVE SPACES TO WS-MSG-PARM-IN
122700         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
122800         MOVE 2 TO WS-ALT-KEPT-COUNT.
122900     MOVE WS-ALT-KEPT-COUNT TO BO-ALT-SCHEME-COUNT.
123000     MOVE SPACES TO BO-ALT-SCHEME (1).
123100     MOVE SPACES TO BO-ALT-SCHEME (2).
123200     IF WS-ALT-KEPT-COUNT NOT = 0
123300         MOVE WS-ALT-KEPT-NAME (1) TO BO-ALT-SCHEME-NAME (1)
123400         MOVE WS-ALT-KEPT-INSTR (1) TO BO-ALT-INSTRUCTION (1).
123500     IF WS-ALT-KEPT-COUNT > 1
123600         MOVE WS-ALT-KEPT-NAME (2) TO BO-ALT-SCHEME-NAME (2)
123700         MOVE WS-ALT-KEPT-INSTR (2) TO BO-ALT-INSTRUCTION (2).
123800 400-VALIDATE-ALT-SCHEMES-EXIT.
123900     EXIT.
124000*
124100 401-KEEP-ONE-ALT-SCHEME.
124200     MOVE SPACES TO WS-TRIM-IN.
124300     MOVE BI-ALT-SCHEME-NAME (WS-SUB-I) TO WS-TRIM-IN.
124400     PERFORM 610-TRIM-FIELD THRU 610-TRIM-FIELD-EXIT.
124500     MOVE SPACES TO WS-ALT-NAME-T.
124600     MOVE WS-TRIM-OUT (1:50) TO WS-ALT-NAME-T.
124700     MOVE WS-TRIM-OUT-LEN TO WS-ALT-NAME-LEN.
124800*
124900     MOVE SPACES TO WS-TRIM-IN.
125000     MOVE BI-ALT-INSTRUCTION (WS-SUB-I) TO WS-TRIM-IN.
125100     PERFORM 610-TRIM-FIELD THRU 610-TRIM-FIELD-EXIT.
125200     MOVE SPACES TO WS-ALT-INSTR-T.
125300     MOVE WS-TRIM-OUT (1:130) TO WS-ALT-INSTR-T.
125400     MOVE WS-TRIM-OUT-LEN TO WS-ALT-INSTR-LEN.
125500*
125600     IF WS-ALT-NAME-LEN = 0 AND WS-ALT-INSTR-LEN = 0
125700         GO TO 401-KEEP-ONE-ALT-SCHEME-EXIT.
125800     IF WS-ALT-INSTR-LEN > 100
125900         MOVE 'ERROR' TO WS-MSG-TYPE-IN
126000         MOVE 'alternativeSchemes' TO WS-MSG-FIELD-IN
126100         MOVE 'FIELD_TOO_LONG' TO WS-MSG-KEY-IN
126200         MOVE '100' TO WS-MSG-PARM-IN
126300         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
126400         GO TO 401-KEEP-ONE-ALT-SCHEME-EXIT.
126500     ADD 1 TO WS-ALT-KEPT-COUNT.
126600     IF WS-ALT-KEPT-COUNT < 3
126700         MOVE WS-ALT-NAME-T TO WS-ALT-KEPT-NAME (WS-ALT-KEPT-COUNT)
126800         MOVE WS-ALT-INSTR-T (1:100)
126900             TO WS-ALT-KEPT-INSTR (WS-ALT-KEPT-COUNT).
127000 401-KEEP-ONE-ALT-SCHEME-EXIT.
127100     EXIT.
127200*
127300*****************************************************************
127400*  600-SERIES -- GENERIC UTILITY PARAGRAPHS, REUSED ACROSS EVERY
127500*  FIELD EDIT ABOVE THE SAME WAY CONVERT-PYMMDD IS REUSED ACROSS
127600*  EVERY DATE FIELD IN SETMB2000.CBL.
127700*****************************************************************
127800 600-STRIP-ALL-SPACES.
127900     MOVE SPACES TO WS-STRIP-OUT.
128000     MOVE 0 TO WS-STRIP-OUT-LEN.
128100     PERFORM 605-STRIP-ONE-CHAR VARYING WS-SUB-I FROM 1 BY 1
128200         UNTIL WS-SUB-I > WS-STRIP-IN-LEN.
128300 600-STRIP-ALL-SPACES-EXIT.
128400     EXIT.
128500*
128600 605-STRIP-ONE-CHAR.
128700     IF WS-STRIP-IN (WS-SUB-I : 1) NOT = SPACE
128800         ADD 1 TO WS-STRIP-OUT-LEN
128900         MOVE WS-STRIP-IN (WS-SUB-I : 1)
129000             TO WS-STRIP-OUT (WS-STRIP-OUT-LEN : 1).
129100 605-STRIP-ONE-CHAR-EXIT.
129200     EXIT.
129300*
129400 610-TRIM-FIELD.
129500     MOVE 0 TO WS-TRIM-FIRST.
129600     MOVE 0 TO WS-TRIM-LAST.
129700     PERFORM 615-TRIM-SCAN VARYING WS-SUB-K FROM 1 BY 1
129800         UNTIL WS-SUB-K > 200.
129900     IF WS-TRIM-FIRST = 0
130000         MOVE SPACES TO WS-TRIM-OUT
130100         MOVE 0 TO WS-TRIM-OUT-LEN
130200     ELSE
130300         COMPUTE WS-TRIM-OUT-LEN =
130400             WS-TRIM-LAST - WS-TRIM-FIRST + 1
130500         MOVE SPACES TO WS-TRIM-OUT
130600         MOVE WS-TRIM-IN (WS-TRIM-FIRST : WS-TRIM-OUT-LEN)
130700             TO WS-TRIM-OUT (1 : WS-TRIM-OUT-LEN).
130800 610-TRIM-FIELD-EXIT.
130900     EXIT.
131000*
131100 615-TRIM-SCAN.
131200     IF WS-TRIM-IN (WS-SUB-K : 1) NOT = SPACE
131300         IF WS-TRIM-FIRST = 0
131400             MOVE WS-SUB-K TO WS-TRIM-FIRST
131500         MOVE WS-SUB-K TO WS-TRIM-LAST.
131600 615-TRIM-SCAN-EXIT.
131700     EXIT.
131800*
131900 620-REARRANGE-FIRST4.
132000     MOVE SPACES TO WS-MOD97-STRING.
132100     COMPUTE WS-SUB-K = WS-REARR-LEN - 4.
132200     MOVE WS-REARR-IN (5 : WS-SUB-K) TO WS-MOD97-STRING (1:WS-SUB-K).
132300     MOVE WS-REARR-IN (1 : 4) TO WS-MOD97-STRING (WS-SUB-K + 1 : 4).
132400     MOVE WS-REARR-LEN TO WS-MOD97-LEN.
132500 620-REARRANGE-FIRST4-EXIT.
132600     EXIT.
132700*
132800 630-MOD97-CHECK.
132900     MOVE 0 TO WS-MOD97-REM.
133000     MOVE 'N' TO WS-MOD97-VALID-SW.
133100     PERFORM 635-MOD97-ONE-CHAR VARYING WS-MOD97-I FROM 1 BY 1
133200         UNTIL WS-MOD97-I > WS-MOD97-LEN.
133300     IF WS-MOD97-REM = 1
133400         SET WS-MOD97-IS-VALID TO TRUE.
133500 630-MOD97-CHECK-EXIT.
133600     EXIT.
133700*
133800 635-MOD97-ONE-CHAR.
133900     MOVE WS-MOD97-STRING (WS-MOD97-I : 1) TO WS-MOD97-CHAR.
134000     IF WS-MOD97-CHAR IS NUMERIC
134100         MOVE WS-MOD97-CHAR TO WS-MOD97-DIGIT
134200         PERFORM 655-MOD97-ACCUM THRU 655-MOD97-ACCUM-EXIT
134300     ELSE
134400         PERFORM 640-MOD97-LETTER THRU 640-MOD97-LETTER-EXIT.
134500 635-MOD97-ONE-CHAR-EXIT.
134600     EXIT.
134700*
134800 640-MOD97-LETTER.
134900     PERFORM 645-MOD97-FIND-LETTER THRU
135000         645-MOD97-FIND-LETTER-EXIT.
135100     COMPUTE WS-MOD97-TENS = WS-MOD97-LETTER-VAL / 10.
135200     COMPUTE WS-MOD97-ONES =
135300         WS-MOD97-LETTER-VAL - (WS-MOD97-TENS * 10).
135400     MOVE WS-MOD97-TENS TO WS-MOD97-DIGIT.
135500     PERFORM 655-MOD97-ACCUM THRU 655-MOD97-ACCUM-EXIT.
135600     MOVE WS-MOD97-ONES TO WS-MOD97-DIGIT.
135700     PERFORM 655-MOD97-ACCUM THRU 655-MOD97-ACCUM-EXIT.
135800 640-MOD97-LETTER-EXIT.
135900     EXIT.
136000*
136100 645-MOD97-FIND-LETTER.
136200     MOVE 0 TO WS-MOD97-LETTER-VAL.
136300     PERFORM 650-MOD97-FIND-LETTER-ONE VARYING WS-SUB-J
136400         FROM 1 BY 1 UNTIL WS-SUB-J > 26.
136500 645-MOD97-FIND-LETTER-EXIT.
136600     EXIT.
136700*
136800 650-MOD97-FIND-LETTER-ONE.
136900     IF WS-MOD97-CHAR = WS-ALPHA-CHAR (WS-SUB-J)
137000         COMPUTE WS-MOD97-LETTER-VAL = WS-SUB-J + 9.
137100 650-MOD97-FIND-LETTER-ONE-EXIT.
137200     EXIT.
137300*
137400 655-MOD97-ACCUM.
137500     COMPUTE WS-MOD97-TEMP = (WS-MOD97-REM * 10) + WS-MOD97-DIGIT.
137600     COMPUTE WS-MOD97-QUOT = WS-MOD97-TEMP / 97.
137700     COMPUTE WS-MOD97-REM =
137800         WS-MOD97-TEMP - (WS-MOD97-QUOT * 97).
137900 655-MOD97-ACCUM-EXIT.
138000     EXIT.
138100*
138200 660-MOD10-CHECK.
138300     MOVE 0 TO WS-MOD10-CARRY.
138400     PERFORM 665-MOD10-ONE-DIGIT VARYING WS-SUB-I FROM 1 BY 1
138500         UNTIL WS-SUB-I > 26.
138600     COMPUTE WS-MOD10-CHECKDIGIT = 10 - WS-MOD10-CARRY.
138700     IF WS-MOD10-CHECKDIGIT = 10
138800         MOVE 0 TO WS-MOD10-CHECKDIGIT.
138900     MOVE WS-QR-REF-27 (27:1) TO WS-MOD10-DIGIT-N.
139000     IF WS-MOD10-CHECKDIGIT = WS-MOD10-DIGIT-N
139100         SET WS-QR-REF-IS-VALID TO TRUE
139200     ELSE
139300         MOVE 'N' TO WS-QR-REF-VALID-SW.
139400 660-MOD10-CHECK-EXIT.
139500     EXIT.
139600*
139700 665-MOD10-ONE-DIGIT.
139800     MOVE WS-QR-REF-27 (WS-SUB-I : 1) TO WS-MOD10-DIGIT-N.
139900     COMPUTE WS-MOD10-ROWIDX = WS-MOD10-CARRY + 1.
140000     COMPUTE WS-MOD10-COLIDX = WS-MOD10-DIGIT-N + 1.
140100     MOVE WS-MOD10-COL (WS-MOD10-ROWIDX WS-MOD10-COLIDX)
140200         TO WS-MOD10-NEWCARRY.
140300     MOVE WS-MOD10-NEWCARRY TO WS-MOD10-CARRY.
140400 665-MOD10-ONE-DIGIT-EXIT.
140500     EXIT.
140600*
140700 670-TRUNCATE-FIELD.
140800     MOVE SPACES TO WS-TRUNC-OUT.
140900     IF WS-TRUNC-LEN > WS-TRUNC-MAX
141000         MOVE WS-TRUNC-IN (1 : WS-TRUNC-MAX) TO WS-TRUNC-OUT
141100         MOVE 'WARNING' TO WS-MSG-TYPE-IN
141200         MOVE WS-TRUNC-FIELDPATH TO WS-MSG-FIELD-IN
141300         MOVE 'FIELD_CLIPPED' TO WS-MSG-KEY-IN
141400         MOVE WS-TRUNC-PARM TO WS-MSG-PARM-IN
141500         PERFORM 700-ADD-MESSAGE THRU 700-ADD-MESSAGE-EXIT
141600     ELSE
141700         MOVE WS-TRUNC-IN TO WS-TRUNC-OUT.
141800 670-TRUNCATE-FIELD-EXIT.
141900     EXIT.
142000*
142100 700-ADD-MESSAGE.
142200     MOVE SPACES TO VM-MESSAGE-REC.
142300     MOVE CT-RECORDS-READ TO VM-BILL-SEQ.
142400     MOVE WS-MSG-TYPE-IN TO VM-MSG-TYPE.
142500     MOVE WS-MSG-FIELD-IN TO VM-MSG-FIELD.
142600     MOVE WS-MSG-KEY-IN TO VM-MSG-KEY.
142700     MOVE WS-MSG-PARM-IN TO VM-MSG-PARM.
142800     MOVE SPACES TO MSG-OUT-REC.
142900     MOVE VM-MESSAGE-REC TO MSG-OUT-REC.
143000     WRITE MSG-OUT-REC.
143100     IF VM-MSG-IS-ERROR
143200         ADD 1 TO CT-ERRORS
143300         ADD 1 TO WS-REC-ERROR-CT
143400     ELSE
143500         ADD 1 TO CT-WARNINGS
143600         ADD 1 TO WS-REC-WARNING-CT.
143700 700-ADD-MESSAGE-EXIT.
143800     EXIT.
143900*
144000*****************************************************************
144100*  900-SERIES -- END OF RUN CONTROL REPORT
144200*****************************************************************
144300 900-WRITE-CONTROL-REPORT.
144400     ACCEPT WS-RUN-DATE FROM DATE.
144500     MOVE SPACES TO CTL-RPT-REC.
144600     MOVE SPACES TO WS-RPT-TEXT.
144700     STRING 'QRBVAL100 -- QR-BILL EDIT RUN CONTROL REPORT -- '
144800             WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY
144900         DELIMITED BY SIZE INTO WS-RPT-TEXT.
145000     MOVE WS-RPT-TEXT TO CTL-RPT-REC.
145100     WRITE CTL-RPT-REC.
145200*
145300     MOVE SPACES TO WS-RPT-TEXT.
145400     MOVE CT-RECORDS-READ TO WS-ED-COUNT.
145500     STRING 'BILL RECORDS READ  . . . . . . ' WS-ED-COUNT
145600         DELIMITED BY SIZE INTO WS-RPT-TEXT.
145700     MOVE WS-RPT-TEXT TO CTL-RPT-REC.
145800     WRITE CTL-RPT-REC.
145900*
146000     MOVE SPACES TO WS-RPT-TEXT.
146100     MOVE CT-RECORDS-VALID TO WS-ED-COUNT.
146200     STRING 'BILL RECORDS VALID . . . . . . ' WS-ED-COUNT
146300         DELIMITED BY SIZE INTO WS-RPT-TEXT.
146400     MOVE WS-RPT-TEXT TO CTL-RPT-REC.
146500     WRITE CTL-RPT-REC.
146600*
146700     MOVE SPACES TO WS-RPT-TEXT.
146800     MOVE CT-RECORDS-INVALID TO WS-ED-COUNT.
146900     STRING 'BILL RECORDS INVALID  . . . . . ' WS-ED-COUNT
147000         DELIMITED BY SIZE INTO WS-RPT-TEXT.
147100     MOVE WS-RPT-TEXT TO CTL-RPT-REC.
147200     WRITE CTL-RPT-REC.
147300*
147400     MOVE SPACES TO WS-RPT-TEXT.
147500     MOVE CT-WARNINGS TO WS-ED-COUNT.
147600     STRING 'WARNING MESSAGES WRITTEN  . . . ' WS-ED-COUNT
147700         DELIMITED BY SIZE INTO WS-RPT-TEXT.
147800     MOVE WS-RPT-TEXT TO CTL-RPT-REC.
147900     WRITE CTL-RPT-REC.
148000*
148100     MOVE SPACES TO WS-RPT-TEXT.
148200     MOVE CT-ERRORS TO WS-ED-COUNT.
148300     STRING 'ERROR MESSAGES WRITTEN  . . . . ' WS-ED-COUNT
148400         DELIMITED BY SIZE INTO WS-RPT-TEXT.
148500     MOVE WS-RPT-TEXT TO CTL-RPT-REC.
148600     WRITE CTL-RPT-REC.
148700 900-WRITE-CONTROL-REPORT-EXIT.
148800     EXIT.
148900*
149000*****************************************************************
149100*  999-SERIES -- END OF RUN
149200*****************************************************************
149300 999-END-RUN.
149400     CLOSE BILL-IN-FILE.
149500     CLOSE BILL-OUT-FILE.
149600     CLOSE MSG-OUT-FILE.
149700     CLOSE CTL-RPT-FILE.
149800     DISPLAY '* * * * * E N D   Q R B V A L 1 0 0 . C B L'
149900         UPON CRT AT 2401.
150000     STOP RUN.
150100 999-END-RUN-EXIT.
150200     EXIT.
