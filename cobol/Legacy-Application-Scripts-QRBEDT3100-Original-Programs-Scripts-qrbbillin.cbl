000100*THIS IS THE BILL-IN / WORK RECORD FOR QRBVAL100.
000200*LAID OUT FROM THE SIX01/SIX02 QR-BILL EDIT SPECS, 03/1987.
000300*CARRIES ONE RAW BILL RECORD AS READ FROM THE BI-PATH FILE.
000400*NOTE -- THE TEXT FIELDS BELOW ARE CAPTURED WIDER THAN THE
000500*QR-BILL STANDARD'S OWN MAX LENGTHS (SEE BO-BILL-REC) SO THE
000600*LENGTH-CHECK/CLIP EDITS IN QRBVAL100 HAVE SOMETHING TO CATCH.
000700 01  BI-BILL-REC.
000800     05  BI-VERSION                    PIC X(10).
000900     05  BI-CURRENCY                   PIC X(3).
001000     05  BI-AMOUNT                     PIC S9(09)V99 COMP-3.
001100     05  BI-ACCOUNT                    PIC X(21).
001200     05  BI-REFERENCE                  PIC X(27).
001300     05  BI-UNSTRUCTURED-MESSAGE       PIC X(200).
001400     05  BI-BILL-INFORMATION           PIC X(200).
001500*--- CREDITOR ADDRESS (MANDATORY ON THE BILL) -------------------
001600     05  BI-CREDITOR.
001700         10  BI-CRED-ADDR-TYPE          PIC X(11).
001800         10  BI-CRED-NAME               PIC X(100).
001900         10  BI-CRED-ADDR-LINE-1        PIC X(100).
002000         10  BI-CRED-ADDR-LINE-2        PIC X(100).
002100         10  BI-CRED-STREET             PIC X(100).
002200         10  BI-CRED-HOUSE-NO           PIC X(30).
002300         10  BI-CRED-POSTAL-CODE        PIC X(30).
002400         10  BI-CRED-TOWN               PIC X(50).
002500         10  BI-CRED-COUNTRY-CODE       PIC XX.
002600*--- DEBTOR ADDRESS (OPTIONAL ON THE BILL) -----------------------
002700     05  BI-DEBTOR.
002800         10  BI-DEBT-ADDR-TYPE          PIC X(11).
002900         10  BI-DEBT-NAME               PIC X(100).
003000         10  BI-DEBT-ADDR-LINE-1        PIC X(100).
003100         10  BI-DEBT-ADDR-LINE-2        PIC X(100).
003200         10  BI-DEBT-STREET             PIC X(100).
003300         10  BI-DEBT-HOUSE-NO           PIC X(30).
003400         10  BI-DEBT-POSTAL-CODE        PIC X(30).
003500         10  BI-DEBT-TOWN               PIC X(50).
003600         10  BI-DEBT-COUNTRY-CODE       PIC XX.
003700*--- ALTERNATIVE PAYMENT SCHEME INSTRUCTIONS, 0-2 OF THEM --------
003800     05  BI-ALT-SCHEME-COUNT           PIC 9.
003900     05  BI-ALT-SCHEME OCCURS 2 TIMES.
004000         10  BI-ALT-SCHEME-NAME         PIC X(50).
004100         10  BI-ALT-INSTRUCTION         PIC X(130).
004200* next byte after this 05-level begins at offset 1875 -- RH 1989
004300     05  FILLER                        PIC X(50).
